000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : CARDCRASH                                        *
000500* PROGRAMA    : CARDEVAL                                         *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RECIBE UNA MANO DE 5 A 7 CARTAS Y REGRESA LA     *
000800*             : MEJOR CLASIFICACION DE POKER POSIBLE (CARTA      *
000900*             : ALTA .. ESCALERA REAL) JUNTO CON EL DESGLOSE DE  *
001000*             : GRUPOS QUE SUSTENTA ESA CLASIFICACION, PARA QUE  *
001100*             : EL LLAMADOR PUEDA DESEMPATAR CONTRA OTRA MANO.   *
001200* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN E/S PROPIA)           *
001300* PROGRAMA(S) : LLAMADO POR POKRFREQ Y POKRSHOW                  *
001400* ACCION (ES) : E=EVALUAR                                        *
001500* INSTALADO   : 14/03/1991                                       *
001600* BPM/RATIONAL: 100441                                           *
001700* NOMBRE      : MOTOR DE EVALUACION DE MANOS CARDCRASH           *
001800******************************************************************
001900*                 H I S T O R I A L   D E   C A M B I O S        *
002000******************************************************************
002100* 14/03/1991 EEDR TKT100441 ALTA INICIAL - SOLO DETECTABA PARES  *
002200*            Y TRIOS PARA EL SIMULADOR DE ENTRENAMIENTO DE SALA. *
002300* 02/05/1991 EEDR TKT100447 SE AGREGA DETECCION DE DOBLE PAR Y   *
002400*            DE COLOR (FLUSH) SIMPLE, SIN DESEMPATE POR PALO.    *
002500* 19/08/1991 DCRD TKT100502 SE AGREGA DETECCION DE CORRIDA       *
002600*            (ESCALERA) POR RANGO CONTIGUO, SIN CASO DEL AS.     *
002700* 27/11/1991 DCRD TKT100519 CORRECCION: LA CORRIDA T-J-Q-K-A NO  *
002800*            SE DETECTABA PORQUE EL AS QUEDABA FUERA DE RANGO.   *
002900* 09/03/1992 EEDR TKT100560 SE AGREGA EL CASO DE LA ESCALERA     *
003000*            BAJA (RUEDA) A-2-3-4-5 ANTEPONIENDO EL AS.          *
003100* 21/07/1992 EEDR TKT100603 SE AGREGA FULL HOUSE Y POKER (CUATRO *
003200*            DE UN MISMO RANGO) A LA ESCALA DE CLASIFICACION.    *
003300* 30/01/1993 DCRD TKT100644 SE AGREGA ESCALERA DE COLOR Y        *
003400*            ESCALERA REAL COMO CASOS DE LA MISMA CORRIDA.       *
003500* 15/06/1993 EEDR TKT100671 CORRECCION: EL FULL HOUSE TOMABA LA  *
003600*            PAREJA DE MENOR RANGO EN VEZ DE LA MAYOR DISPONIBLE.*
003700* 11/02/1994 EEDR TKT100715 SE AGREGA VALIDACION DE MANO (MAX 7  *
003800*            CARTAS, SIN CARTAS DUPLICADAS) ANTES DE CLASIFICAR. *
003900* 04/09/1994 DCRD TKT100758 SE ORDENA LA MANO POR EL COMPARADOR  *
004000*            CANONICO (RANGO, LUEGO PALO) ANTES DE CLASIFICAR.   *
004100* 22/02/1995 EEDR TKT100801 SE AJUSTA EL DESGLOSE DE DESEMPATE   *
004200*            (BREAKDOWN) PARA SOLO CARGAR 1-2 GRUPOS DECISORIOS. *
004300* 18/10/1996 DCRD TKT100900 SE CORRIGE EMPATE ENTRE DOS COLORES: *
004400*            FALTABA COMPARAR CARTA POR CARTA DE MAYOR A MENOR.  *
004500* 07/07/1998 EEDR TKT100977 REVISION Y2K: LAS FECHAS DE ESTE     *
004600*            PROGRAMA SON DE TRABAJO INTERNO (NO CALENDARIO),    *
004700*            NO SE ENCONTRO EXPOSICION DE SIGLO EN ESTE FUENTE.  *
004800* 03/02/1999 EEDR TKT101002 CIERRE DE REVISION Y2K - SIN CAMBIOS *
004900*            DE CODIGO, SOLO BITACORA DE CERTIFICACION.          *
005000* 26/05/2001 DCRD TKT101140 SE AGREGA EL CODIGO DE ESTATUS DE    *
005100*            VALIDACION (EVAL-STATUS-CODE) PARA USO DE POKRSHOW. *
005200* 13/11/2006 EEDR TKT101355 SE OPTIMIZA LA BUSQUEDA DE LA CORRIDA*
005300*            MAS LARGA PARA RECORRER LOS 13 RANGOS UNA SOLA VEZ. *
005400* 09/04/2013 DCRD TKT101602 SE DOCUMENTA EL CASO DE LA RUEDA EN  *
005500*            LA COMPARACION DE ESCALERAS (EL AS CUENTA BAJO).    *
005600* 30/09/2019 EEDR TKT101811 REVISION GENERAL PARA LA MIGRACION   *
005700*            DE CARDCRASH A LOTE DE TORNEO (MOTOR SIN CAMBIOS).  *
005800* 12/02/2024 DCRD TKT101988 SE AGREGA EL PRESENTE HISTORIAL A    *
005900*            FORMATO ESTANDAR DEL AREA, SIN CAMBIOS FUNCIONALES. *
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.    CARDEVAL.
006300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006400 INSTALLATION.  BANCA EEDR - AREA DE ENTRETENIMIENTO DE SALA.
006500 DATE-WRITTEN.  14/03/1991.
006600 DATE-COMPILED.
006700 SECURITY.      USO INTERNO DEL AREA DE DESARROLLO - CARDCRASH.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300******************************************************************
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*              R E C U R S O S   D E   T R A B A J O             *
007800******************************************************************
007900 77  WKS-I                         PIC 9(02) COMP.
008000 77  WKS-J                         PIC 9(02) COMP.
008100 77  WKS-K                         PIC 9(02) COMP.
008200 77  WKS-N                         PIC 9(02) COMP.
008300 77  WKS-J-START                   PIC 9(02) COMP.
008400 77  WKS-WIN-END                   PIC 9(02) COMP.
008500 77  WKS-TEMP-RANK                 PIC 9(02) COMP.
008600 77  WKS-TEMP-SUIT                 PIC 9(01) COMP.
008700 77  WKS-TEMP-CODE                 PIC X(02).
008800 77  WKS-SWAP-FLAG                 PIC X(01) VALUE 'N'.
008900     88 HUBO-INTERCAMBIO                     VALUE 'Y'.
009000******************************************************************
009100*              C O P I A   D E   T R A B A J O   M A N O         *
009200******************************************************************
009300 01  WKS-CARD-WORK-AREA.
009400     05 WKS-CARD-CNT               PIC 9(01) COMP.
009500     05 WKS-CARD-TABLE OCCURS 7 TIMES.
009600        10 WKS-C-RANK              PIC 9(02) COMP.
009700        10 WKS-C-SUIT              PIC 9(01) COMP.
009800        10 WKS-C-CODE              PIC X(02).
009900******************************************************************
010000*        T A B L A   D E   R A N G O S   Y   P A L O S           *
010100*  WKS-RANK-INFO (13) ACUMULA CUANTAS CARTAS DE CADA RANGO TRAE  *
010200*  LA MANO Y QUE PALOS LAS CUBREN (UNO POR PALO, 'Y'/'N').       *
010300******************************************************************
010400 01  WKS-RANK-WORK-AREA.
010500     05 WKS-RANK-INFO OCCURS 13 TIMES.
010600        10 WKS-RI-QTY              PIC 9(01) COMP.
010700        10 WKS-RI-SUIT-FLAG        PIC X(04).
010800 01  WKS-SUIT-WORK-AREA.
010900     05 WKS-SUIT-INFO OCCURS 4 TIMES.
011000        10 WKS-SI-QTY              PIC 9(01) COMP.
011100******************************************************************
011200*      T A B L A   D E   G R U P O S   ( N - O F - A - K I N D ) *
011300*  WKS-GROUP SE ARMA COMPACTANDO WKS-RANK-INFO (SOLO RANGOS CON  *
011400*  1 O MAS CARTAS) Y SE ORDENA POR TAMANO DESC, LUEGO RANGO DESC.*
011500******************************************************************
011600 01  WKS-GROUP-WORK-AREA.
011700     05 WKS-GROUP-CNT              PIC 9(02) COMP.
011800     05 WKS-GROUP OCCURS 13 TIMES.
011900        10 WKS-G-RANK              PIC 9(02) COMP.
012000        10 WKS-G-SIZE              PIC 9(01) COMP.
012100******************************************************************
012200*      B U S Q U E D A   D E   L A   C O R R I D A   M A S       *
012300*      L A R G A  (R A N K   S E Q U E N C E)                    *
012400******************************************************************
012500 01  WKS-RUN-WORK-AREA.
012600     05 WKS-RUN-CUR-START          PIC 9(02) COMP VALUE 0.
012700     05 WKS-RUN-CUR-LEN            PIC 9(02) COMP VALUE 0.
012800     05 WKS-RUN-BEST-START         PIC 9(02) COMP VALUE 0.
012900     05 WKS-RUN-BEST-LEN           PIC 9(02) COMP VALUE 0.
013000     05 WKS-WHEEL-OK               PIC X(01) VALUE 'N'.
013100        88 HAY-ESCALERA-RUEDA                VALUE 'Y'.
013200******************************************************************
013300*              E V A L U A C I O N   D E   E S C A L E R A       *
013400******************************************************************
013500 01  WKS-STRAIGHT-WORK-AREA.
013600     05 WKS-STR-FOUND              PIC X(01) VALUE 'N'.
013700        88 HAY-ESCALERA                      VALUE 'Y'.
013800     05 WKS-STR-IS-FLUSH           PIC X(01) VALUE 'N'.
013900        88 ESCALERA-ES-COLOR                 VALUE 'Y'.
014000     05 WKS-STR-IS-WHEEL           PIC X(01) VALUE 'N'.
014100        88 ESCALERA-ES-RUEDA                 VALUE 'Y'.
014200     05 WKS-STR-TOP-CMP            PIC 9(02) COMP VALUE 0.
014300     05 WKS-STR-HIGH-CARD          PIC 9(02) COMP VALUE 0.
014400     05 WKS-STR-SUIT               PIC 9(01) COMP VALUE 0.
014500     05 WKS-STR-WIN-START          PIC 9(02) COMP VALUE 0.
014600******************************************************************
014700*              E V A L U A C I O N   D E   C O L O R             *
014800******************************************************************
014900 01  WKS-FLUSH-WORK-AREA.
015000     05 WKS-FL-FOUND               PIC X(01) VALUE 'N'.
015100        88 HAY-COLOR                         VALUE 'Y'.
015200     05 WKS-FL-SUIT                PIC 9(01) COMP VALUE 0.
015300     05 WKS-FL-RANK OCCURS 5 TIMES PIC 9(02) COMP.
015400******************************************************************
015500*              E V A L U A C I O N   D E   F U L L   H O U S E   *
015600******************************************************************
015700 01  WKS-FULLHOUSE-WORK-AREA.
015800     05 WKS-FH-FOUND               PIC X(01) VALUE 'N'.
015900        88 HAY-FULL-HOUSE                    VALUE 'Y'.
016000     05 WKS-FH-TRIPS-RANK          PIC 9(02) COMP VALUE 0.
016100     05 WKS-FH-PAIR-RANK           PIC 9(02) COMP VALUE 0.
016200******************************************************************
016300*   V I S T A S   A L T E R N A S   P A R A   B I T A C O R A    *
016400*  (DISPLAY DE DEPURACION EN CASO DE ABEND - NO SE USAN PARA     *
016500*   CALCULAR, SOLO PARA VOLCAR EL AREA DE TRABAJO A CONSOLA).    *
016600******************************************************************
016700 01  WKS-RUN-WORK-AREA-R REDEFINES WKS-RUN-WORK-AREA.
016800     05 WKS-RUN-R-CUR-START        PIC 9(02).
016900     05 WKS-RUN-R-CUR-LEN          PIC 9(02).
017000     05 WKS-RUN-R-BEST-START       PIC 9(02).
017100     05 WKS-RUN-R-BEST-LEN         PIC 9(02).
017200     05 WKS-RUN-R-WHEEL-OK         PIC X(01).
017300 01  WKS-STRAIGHT-WORK-AREA-R REDEFINES WKS-STRAIGHT-WORK-AREA.
017400     05 WKS-STR-R-FLAGS            PIC X(03).
017500     05 WKS-STR-R-TOP-CMP          PIC 9(02).
017600     05 WKS-STR-R-HIGH-CARD        PIC 9(02).
017700     05 WKS-STR-R-SUIT             PIC 9(01).
017800     05 WKS-STR-R-WIN-START        PIC 9(02).
017900 01  WKS-FULLHOUSE-WORK-AREA-R REDEFINES WKS-FULLHOUSE-WORK-AREA.
018000     05 WKS-FH-R-FOUND             PIC X(01).
018100     05 WKS-FH-R-TRIPS-RANK        PIC 9(02).
018200     05 WKS-FH-R-PAIR-RANK         PIC 9(02).
018300******************************************************************
018400 COPY CRDCARD.
018500******************************************************************
018600 LINKAGE SECTION.
018700******************************************************************
018800 COPY CRDHAND.
018900 COPY CRDHRES.
019000 01  EVAL-STATUS-CODE              PIC 9(02).
019100******************************************************************
019200 PROCEDURE DIVISION USING CRD-HAND, CRD-HAND-RESULT,
019300                           EVAL-STATUS-CODE.
019400******************************************************************
019500 000-MAIN SECTION.
019600     MOVE ZEROS TO EVAL-STATUS-CODE
019700     PERFORM 050-VALIDA-MANO
019800     IF EVAL-STATUS-CODE = ZEROS
019900        PERFORM 100-CARGA-CARTAS
020000        PERFORM 150-ORDENA-CARTAS
020100        PERFORM 200-ARMA-TABLAS-RANGO-PALO
020200        PERFORM 300-ARMA-GRUPOS
020300        PERFORM 400-BUSCA-CORRIDA-MAS-LARGA
020400        PERFORM 500-EVALUA-ESCALERA
020500        PERFORM 600-EVALUA-COLOR
020600        PERFORM 700-EVALUA-FULL-HOUSE
020700        PERFORM 800-CLASIFICA-MANO
020800     END-IF
020900     GOBACK.
021000 000-MAIN-E. EXIT.
021100
021200******************************************************************
021300*  050 - VALIDA QUE LA MANO TENGA COMO MAXIMO 7 CARTAS Y QUE     *
021400*        NINGUNA CARTA ESTE REPETIDA (MISMO RANGO Y PALO). LOS   *
021500*        DOS LAZOS SON FUERA DE LINEA, COMO MANDA EL ESTANDAR.   *
021600******************************************************************
021700 050-VALIDA-MANO SECTION.
021800     IF HAND-CARD-CNT OF CRD-HAND > 7
021900        MOVE 90 TO EVAL-STATUS-CODE
022000     ELSE
022100        PERFORM 051-VALIDA-I-LOOP VARYING WKS-I FROM 1 BY 1
022200                UNTIL WKS-I > HAND-CARD-CNT OF CRD-HAND
022300     END-IF.
022400 050-VALIDA-MANO-E. EXIT.
022500
022600 051-VALIDA-I-LOOP SECTION.
022700     IF EVAL-STATUS-CODE = ZEROS
022800        COMPUTE WKS-J-START = WKS-I + 1
022900        PERFORM 052-VALIDA-J-LOOP VARYING WKS-J FROM WKS-J-START
023000                BY 1 UNTIL WKS-J > HAND-CARD-CNT OF CRD-HAND
023100     END-IF.
023200 051-VALIDA-I-LOOP-E. EXIT.
023300
023400 052-VALIDA-J-LOOP SECTION.
023500     IF EVAL-STATUS-CODE = ZEROS
023600        IF HC-CODE (WKS-I) = HC-CODE (WKS-J)
023700           MOVE 90 TO EVAL-STATUS-CODE
023800        END-IF
023900     END-IF.
024000 052-VALIDA-J-LOOP-E. EXIT.
024100
024200******************************************************************
024300*  100 - COPIA LA MANO DE LINKAGE A LA TABLA DE TRABAJO LOCAL    *
024400*        PARA PODER REORDENARLA SIN TOCAR EL AREA DEL LLAMADOR.  *
024500******************************************************************
024600 100-CARGA-CARTAS SECTION.
024700     MOVE HAND-CARD-CNT OF CRD-HAND TO WKS-CARD-CNT
024800     PERFORM 101-CARGA-UNA-CARTA VARYING WKS-I FROM 1 BY 1
024900             UNTIL WKS-I > WKS-CARD-CNT.
025000 100-CARGA-CARTAS-E. EXIT.
025100
025200 101-CARGA-UNA-CARTA SECTION.
025300     MOVE HC-RANK (WKS-I) TO WKS-C-RANK (WKS-I)
025400     MOVE HC-SUIT (WKS-I) TO WKS-C-SUIT (WKS-I)
025500     MOVE HC-CODE (WKS-I) TO WKS-C-CODE (WKS-I).
025600 101-CARGA-UNA-CARTA-E. EXIT.
025700
025800******************************************************************
025900*  150 - ORDENA LA TABLA DE TRABAJO POR EL COMPARADOR CANONICO   *
026000*        (RANGO ASCENDENTE, PALO ASCENDENTE EN CASO DE EMPATE)   *
026100*        CON UNA BURBUJA SIMPLE, COMO CUALQUIER TABLA PEQUENA    *
026200*        DEL AREA (VER TABLA-DIAS EN EL PROGRAMA CIERRES1).      *
026300******************************************************************
026400 150-ORDENA-CARTAS SECTION.
026500     MOVE 'Y' TO WKS-SWAP-FLAG
026600     PERFORM 151-PASADA-ORDENA-CARTAS UNTIL NOT HUBO-INTERCAMBIO.
026700 150-ORDENA-CARTAS-E. EXIT.
026800
026900 151-PASADA-ORDENA-CARTAS SECTION.
027000     MOVE 'N' TO WKS-SWAP-FLAG
027100     PERFORM 152-COMPARA-PAR-CARTAS VARYING WKS-I FROM 1 BY 1
027200             UNTIL WKS-I >= WKS-CARD-CNT.
027300 151-PASADA-ORDENA-CARTAS-E. EXIT.
027400
027500 152-COMPARA-PAR-CARTAS SECTION.
027600     ADD 1 TO WKS-I GIVING WKS-J
027700     IF WKS-C-RANK (WKS-I) > WKS-C-RANK (WKS-J)
027800        OR (WKS-C-RANK (WKS-I) = WKS-C-RANK (WKS-J)
027900            AND WKS-C-SUIT (WKS-I) > WKS-C-SUIT (WKS-J))
028000        PERFORM 160-INTERCAMBIA-CARTAS
028100        MOVE 'Y' TO WKS-SWAP-FLAG
028200     END-IF.
028300 152-COMPARA-PAR-CARTAS-E. EXIT.
028400
028500 160-INTERCAMBIA-CARTAS SECTION.
028600     MOVE WKS-C-RANK (WKS-I) TO WKS-TEMP-RANK
028700     MOVE WKS-C-SUIT (WKS-I) TO WKS-TEMP-SUIT
028800     MOVE WKS-C-CODE (WKS-I) TO WKS-TEMP-CODE
028900     MOVE WKS-C-RANK (WKS-J) TO WKS-C-RANK (WKS-I)
029000     MOVE WKS-C-SUIT (WKS-J) TO WKS-C-SUIT (WKS-I)
029100     MOVE WKS-C-CODE (WKS-J) TO WKS-C-CODE (WKS-I)
029200     MOVE WKS-TEMP-RANK       TO WKS-C-RANK (WKS-J)
029300     MOVE WKS-TEMP-SUIT       TO WKS-C-SUIT (WKS-J)
029400     MOVE WKS-TEMP-CODE       TO WKS-C-CODE (WKS-J).
029500 160-INTERCAMBIA-CARTAS-E. EXIT.
029600
029700******************************************************************
029800*  200 - AGRUPA LAS CARTAS POR RANGO Y POR PALO (EQUIVALENTE A   *
029900*        GROUPCARDSBYRANK / GROUPCARDSBYSUIT DEL HELPER).        *
030000******************************************************************
030100 200-ARMA-TABLAS-RANGO-PALO SECTION.
030200     PERFORM 201-LIMPIA-RANGO VARYING WKS-I FROM 1 BY 1
030300             UNTIL WKS-I > 13
030400     PERFORM 202-LIMPIA-PALO VARYING WKS-I FROM 1 BY 1
030500             UNTIL WKS-I > 4
030600     PERFORM 203-ACUMULA-CARTA VARYING WKS-I FROM 1 BY 1
030700             UNTIL WKS-I > WKS-CARD-CNT.
030800 200-ARMA-TABLAS-RANGO-PALO-E. EXIT.
030900
031000 201-LIMPIA-RANGO SECTION.
031100     MOVE 0   TO WKS-RI-QTY (WKS-I)
031200     MOVE 'N' TO WKS-RI-SUIT-FLAG (WKS-I) (1:1)
031300     MOVE 'N' TO WKS-RI-SUIT-FLAG (WKS-I) (2:1)
031400     MOVE 'N' TO WKS-RI-SUIT-FLAG (WKS-I) (3:1)
031500     MOVE 'N' TO WKS-RI-SUIT-FLAG (WKS-I) (4:1).
031600 201-LIMPIA-RANGO-E. EXIT.
031700
031800 202-LIMPIA-PALO SECTION.
031900     MOVE 0 TO WKS-SI-QTY (WKS-I).
032000 202-LIMPIA-PALO-E. EXIT.
032100
032200 203-ACUMULA-CARTA SECTION.
032300     ADD 1 TO WKS-RI-QTY (WKS-C-RANK (WKS-I))
032400     MOVE 'Y' TO WKS-RI-SUIT-FLAG (WKS-C-RANK (WKS-I))
032500                 (WKS-C-SUIT (WKS-I):1)
032600     ADD 1 TO WKS-SI-QTY (WKS-C-SUIT (WKS-I)).
032700 203-ACUMULA-CARTA-E. EXIT.
032800
032900******************************************************************
033000*  300 - COMPACTA LOS RANGOS CON 1+ CARTAS EN WKS-GROUP Y LOS    *
033100*        ORDENA POR TAMANO DESC, RANGO DESC (GETNOFAKINDS).      *
033200******************************************************************
033300 300-ARMA-GRUPOS SECTION.
033400     MOVE 0 TO WKS-GROUP-CNT
033500     PERFORM 301-COMPACTA-UN-RANGO VARYING WKS-I FROM 1 BY 1
033600             UNTIL WKS-I > 13
033700     PERFORM 310-ORDENA-GRUPOS.
033800 300-ARMA-GRUPOS-E. EXIT.
033900
034000 301-COMPACTA-UN-RANGO SECTION.
034100     IF WKS-RI-QTY (WKS-I) > 0
034200        ADD 1 TO WKS-GROUP-CNT
034300        MOVE WKS-I              TO WKS-G-RANK (WKS-GROUP-CNT)
034400        MOVE WKS-RI-QTY (WKS-I) TO WKS-G-SIZE (WKS-GROUP-CNT)
034500     END-IF.
034600 301-COMPACTA-UN-RANGO-E. EXIT.
034700
034800 310-ORDENA-GRUPOS SECTION.
034900     IF WKS-GROUP-CNT > 1
035000        MOVE 'Y' TO WKS-SWAP-FLAG
035100        PERFORM 311-PASADA-ORDENA-GRUPOS
035200                UNTIL NOT HUBO-INTERCAMBIO
035300     END-IF.
035400 310-ORDENA-GRUPOS-E. EXIT.
035500
035600 311-PASADA-ORDENA-GRUPOS SECTION.
035700     MOVE 'N' TO WKS-SWAP-FLAG
035800     PERFORM 312-COMPARA-PAR-GRUPOS VARYING WKS-I FROM 1 BY 1
035900             UNTIL WKS-I >= WKS-GROUP-CNT.
036000 311-PASADA-ORDENA-GRUPOS-E. EXIT.
036100
036200 312-COMPARA-PAR-GRUPOS SECTION.
036300     ADD 1 TO WKS-I GIVING WKS-J
036400     IF WKS-G-SIZE (WKS-I) < WKS-G-SIZE (WKS-J)
036500        OR (WKS-G-SIZE (WKS-I) = WKS-G-SIZE (WKS-J)
036600            AND WKS-G-RANK (WKS-I) < WKS-G-RANK (WKS-J))
036700        PERFORM 320-INTERCAMBIA-GRUPOS
036800        MOVE 'Y' TO WKS-SWAP-FLAG
036900     END-IF.
037000 312-COMPARA-PAR-GRUPOS-E. EXIT.
037100
037200 320-INTERCAMBIA-GRUPOS SECTION.
037300     MOVE WKS-G-RANK (WKS-I) TO WKS-TEMP-RANK
037400     MOVE WKS-G-SIZE (WKS-I) TO WKS-TEMP-SUIT
037500     MOVE WKS-G-RANK (WKS-J) TO WKS-G-RANK (WKS-I)
037600     MOVE WKS-G-SIZE (WKS-J) TO WKS-G-SIZE (WKS-I)
037700     MOVE WKS-TEMP-RANK      TO WKS-G-RANK (WKS-J)
037800     MOVE WKS-TEMP-SUIT      TO WKS-G-SIZE (WKS-J).
037900 320-INTERCAMBIA-GRUPOS-E. EXIT.
038000
038100******************************************************************
038200*  400 - BUSCA LA CORRIDA DE RANGOS CONTIGUOS MAS LARGA ENTRE    *
038300*        LOS VALORES 1 (DEUCE) Y 13 (AS-ALTO, CIMA DE LA         *
038400*        ESCALERA MAYOR T-J-Q-K-A QUE YA QUEDA CONTIGUA BAJO     *
038500*        ESTA TABLA DE VALORES). LA RUEDA A-2-3-4-5 SE REVISA    *
038600*        APARTE EN 410 PORQUE EL AS (13) NO ES CONTIGUO AL 2 (1).*
038700******************************************************************
038800 400-BUSCA-CORRIDA-MAS-LARGA SECTION.
038900     MOVE 0 TO WKS-RUN-BEST-START WKS-RUN-BEST-LEN
039000     MOVE 0 TO WKS-RUN-CUR-START WKS-RUN-CUR-LEN
039100     PERFORM 401-EXAMINA-RANGO-CORRIDA VARYING WKS-I FROM 1
039200             BY 1 UNTIL WKS-I > 13
039300     PERFORM 405-GUARDA-SI-ES-MEJOR-CORRIDA
039400     PERFORM 410-REVISA-RUEDA.
039500 400-BUSCA-CORRIDA-MAS-LARGA-E. EXIT.
039600
039700 401-EXAMINA-RANGO-CORRIDA SECTION.
039800     IF WKS-RI-QTY (WKS-I) > 0
039900        IF WKS-RUN-CUR-LEN = 0
040000           MOVE WKS-I TO WKS-RUN-CUR-START
040100           MOVE 1     TO WKS-RUN-CUR-LEN
040200        ELSE
040300           IF WKS-I = WKS-RUN-CUR-START + WKS-RUN-CUR-LEN
040400              ADD 1 TO WKS-RUN-CUR-LEN
040500           ELSE
040600              PERFORM 405-GUARDA-SI-ES-MEJOR-CORRIDA
040700              MOVE WKS-I TO WKS-RUN-CUR-START
040800              MOVE 1     TO WKS-RUN-CUR-LEN
040900           END-IF
041000        END-IF
041100     END-IF.
041200 401-EXAMINA-RANGO-CORRIDA-E. EXIT.
041300
041400 405-GUARDA-SI-ES-MEJOR-CORRIDA SECTION.
041500     IF WKS-RUN-CUR-LEN > WKS-RUN-BEST-LEN
041600        MOVE WKS-RUN-CUR-START TO WKS-RUN-BEST-START
041700        MOVE WKS-RUN-CUR-LEN   TO WKS-RUN-BEST-LEN
041800     END-IF.
041900 405-GUARDA-SI-ES-MEJOR-CORRIDA-E. EXIT.
042000
042100******************************************************************
042200*  410 - LA RUEDA (A-2-3-4-5) EXISTE CUANDO LOS RANGOS 1,2,3,4   *
042300*        (2,3,4,5) Y EL 13 (AS) ESTAN PRESENTES EN LA MANO; EL   *
042400*        AS SE ANTEPONE A LA CORRIDA SOLO PARA ESTE CASO.        *
042500******************************************************************
042600 410-REVISA-RUEDA SECTION.
042700     MOVE 'N' TO WKS-WHEEL-OK
042800     IF WKS-RI-QTY (1) > 0 AND WKS-RI-QTY (2) > 0
042900        AND WKS-RI-QTY (3) > 0 AND WKS-RI-QTY (4) > 0
043000        AND WKS-RI-QTY (13) > 0
043100        MOVE 'Y' TO WKS-WHEEL-OK
043200     END-IF.
043300 410-REVISA-RUEDA-E. EXIT.
043400
043500******************************************************************
043600*  500 - DE LA CORRIDA MAS LARGA (SI >= 5 RANGOS) Y DE LA RUEDA  *
043700*        (SI EXISTE) ESCOGE LA MEJOR VENTANA DE 5 RANGOS:        *
043800*        UNA ESCALERA DE COLOR LE GANA A CUALQUIER ESCALERA      *
043900*        SENCILLA; ENTRE DOS IGUALES, GANA LA DE MAYOR CARTA     *
044000*        TOPE (LA RUEDA SIEMPRE TOPA EN EL 5, VALOR 4, PORQUE    *
044100*        EL AS JUEGA BAJO EN ESE CASO).                          *
044200******************************************************************
044300 500-EVALUA-ESCALERA SECTION.
044400     MOVE 'N' TO WKS-STR-FOUND
044500     MOVE 'N' TO WKS-STR-IS-FLUSH
044600     MOVE 'N' TO WKS-STR-IS-WHEEL
044700     IF WKS-RUN-BEST-LEN >= 5
044800        PERFORM 510-EVALUA-VENTANAS-CORRIDA
044900     END-IF
045000     IF HAY-ESCALERA-RUEDA
045100        PERFORM 520-EVALUA-VENTANA-RUEDA
045200     END-IF.
045300 500-EVALUA-ESCALERA-E. EXIT.
045400
045500******************************************************************
045600*  510 - RECORRE, DE LA VENTANA DE MAYOR CARTA TOPE HACIA ABAJO, *
045700*        CADA GRUPO DE 5 RANGOS CONSECUTIVOS DENTRO DE LA        *
045800*        CORRIDA MAS LARGA, Y SE QUEDA CON LA PRIMERA QUE SEA    *
045900*        COLOR (ESCALERA DE COLOR); SI NINGUNA ES COLOR, LA      *
046000*        MEJOR ESCALERA SENCILLA ES SIEMPRE LA VENTANA MAS ALTA. *
046100******************************************************************
046200 510-EVALUA-VENTANAS-CORRIDA SECTION.
046300     MOVE WKS-RUN-BEST-START TO WKS-STR-WIN-START
046400     COMPUTE WKS-I = WKS-RUN-BEST-START + WKS-RUN-BEST-LEN - 5
046500     MOVE 'Y' TO WKS-STR-FOUND
046600     COMPUTE WKS-STR-HIGH-CARD = WKS-I + 4
046700     MOVE WKS-STR-HIGH-CARD TO WKS-STR-TOP-CMP
046800     PERFORM 511-PRUEBA-VENTANA-CORRIDA VARYING WKS-I FROM
046900             WKS-I BY -1
047000             UNTIL WKS-I < WKS-RUN-BEST-START
047100                OR ESCALERA-ES-COLOR.
047200 510-EVALUA-VENTANAS-CORRIDA-E. EXIT.
047300
047400 511-PRUEBA-VENTANA-CORRIDA SECTION.
047500     PERFORM 515-VENTANA-ES-COLOR
047600     IF WKS-FL-FOUND = 'Y'
047700        MOVE 'Y' TO WKS-STR-IS-FLUSH
047800        COMPUTE WKS-STR-HIGH-CARD = WKS-I + 4
047900        MOVE WKS-STR-HIGH-CARD TO WKS-STR-TOP-CMP
048000        MOVE WKS-STR-SUIT TO WKS-FL-SUIT
048100     END-IF.
048200 511-PRUEBA-VENTANA-CORRIDA-E. EXIT.
048300
048400******************************************************************
048500*  515 - UNA VENTANA DE 5 RANGOS (QUE EMPIEZA EN WKS-I) ES COLOR *
048600*        SI EXISTE UN PALO QUE CUBRA LOS 5 RANGOS A LA VEZ; ESTO *
048700*        EQUIVALE AL PRODUCTO CARTESIANO DE CANDIDATOS POR       *
048800*        RANGO DEL ENUNCIADO ORIGINAL, YA QUE SOLO IMPORTA QUE   *
048900*        EXISTA UNA CARTA DE ESE PALO EN CADA RANGO, NO CUAL.    *
049000******************************************************************
049100 515-VENTANA-ES-COLOR SECTION.
049200     COMPUTE WKS-WIN-END = WKS-I + 4
049300     MOVE 'N' TO WKS-FL-FOUND
049400     PERFORM 516-PRUEBA-PALO-VENTANA VARYING WKS-K FROM 1 BY 1
049500             UNTIL WKS-K > 4 OR WKS-FL-FOUND = 'Y'.
049600 515-VENTANA-ES-COLOR-E. EXIT.
049700
049800 516-PRUEBA-PALO-VENTANA SECTION.
049900     MOVE 'Y' TO WKS-FL-FOUND
050000     PERFORM 517-REVISA-RANGO-VENTANA VARYING WKS-J FROM WKS-I
050100             BY 1 UNTIL WKS-J > WKS-WIN-END
050200     IF WKS-FL-FOUND = 'Y'
050300        MOVE WKS-K TO WKS-STR-SUIT
050400     END-IF.
050500 516-PRUEBA-PALO-VENTANA-E. EXIT.
050600
050700 517-REVISA-RANGO-VENTANA SECTION.
050800     IF WKS-RI-SUIT-FLAG (WKS-J) (WKS-K:1) = 'N'
050900        MOVE 'N' TO WKS-FL-FOUND
051000     END-IF.
051100 517-REVISA-RANGO-VENTANA-E. EXIT.
051200
051300******************************************************************
051400*  520 - EVALUA LA RUEDA (A-2-3-4-5) COMO CANDIDATA A ESCALERA;  *
051500*        SU CARTA TOPE DE COMPARACION ES SIEMPRE EL 5 (VALOR 4)  *
051600*        PORQUE EL AS JUEGA COMO LA CARTA MAS BAJA EN ESTE CASO. *
051700******************************************************************
051800 520-EVALUA-VENTANA-RUEDA SECTION.
051900     MOVE 'N' TO WKS-FL-FOUND
052000     PERFORM 521-PRUEBA-PALO-RUEDA VARYING WKS-K FROM 1 BY 1
052100             UNTIL WKS-K > 4 OR WKS-FL-FOUND = 'Y'
052200*--> LA RUEDA GANA SOBRE LA CORRIDA NORMAL SOLO SI ES COLOR Y LA
052300*--> NORMAL NO LO ES, O SI NO HABIA NINGUNA ESCALERA TODAVIA.
052400     IF NOT HAY-ESCALERA
052500        OR (WKS-FL-FOUND = 'Y' AND NOT ESCALERA-ES-COLOR)
052600        MOVE 'Y' TO WKS-STR-FOUND
052700        MOVE 'Y' TO WKS-STR-IS-WHEEL
052800        MOVE 4   TO WKS-STR-TOP-CMP
052900        MOVE 13  TO WKS-STR-HIGH-CARD
053000        IF WKS-FL-FOUND = 'Y'
053100           MOVE 'Y' TO WKS-STR-IS-FLUSH
053200        ELSE
053300           MOVE 'N' TO WKS-STR-IS-FLUSH
053400        END-IF
053500        MOVE 1 TO WKS-STR-WIN-START
053600     END-IF.
053700 520-EVALUA-VENTANA-RUEDA-E. EXIT.
053800
053900 521-PRUEBA-PALO-RUEDA SECTION.
054000     MOVE 'Y' TO WKS-FL-FOUND
054100     IF WKS-RI-SUIT-FLAG (13) (WKS-K:1) = 'N'
054200        MOVE 'N' TO WKS-FL-FOUND
054300     END-IF
054400     PERFORM 522-REVISA-RANGO-RUEDA VARYING WKS-J FROM 1 BY 1
054500             UNTIL WKS-J > 4
054600     IF WKS-FL-FOUND = 'Y'
054700        MOVE WKS-K TO WKS-STR-SUIT
054800     END-IF.
054900 521-PRUEBA-PALO-RUEDA-E. EXIT.
055000
055100 522-REVISA-RANGO-RUEDA SECTION.
055200     IF WKS-RI-SUIT-FLAG (WKS-J) (WKS-K:1) = 'N'
055300        MOVE 'N' TO WKS-FL-FOUND
055400     END-IF.
055500 522-REVISA-RANGO-RUEDA-E. EXIT.
055600
055700******************************************************************
055800*  600 - UN COLOR EXISTE CUANDO ALGUN PALO CUBRE 5 O MAS CARTAS; *
055900*        SE TOMAN LAS 5 DE MAYOR RANGO DE ESE PALO (YA ESTAN EN  *
056000*        ORDEN ASCENDENTE POR EL PASO 150, SE LEEN DE REVERSA).  *
056100******************************************************************
056200 600-EVALUA-COLOR SECTION.
056300     MOVE 'N' TO WKS-FL-FOUND
056400     PERFORM 601-PRUEBA-PALO-COLOR VARYING WKS-K FROM 1 BY 1
056500             UNTIL WKS-K > 4
056600     IF HAY-COLOR
056700        MOVE 0 TO WKS-N
056800        PERFORM 602-TOMA-CARTA-COLOR VARYING WKS-I FROM
056900                WKS-CARD-CNT BY -1
057000                UNTIL WKS-I < 1 OR WKS-N = 5
057100     END-IF.
057200 600-EVALUA-COLOR-E. EXIT.
057300
057400 601-PRUEBA-PALO-COLOR SECTION.
057500     IF WKS-SI-QTY (WKS-K) >= 5
057600        MOVE 'Y' TO WKS-FL-FOUND
057700        MOVE WKS-K TO WKS-FL-SUIT
057800     END-IF.
057900 601-PRUEBA-PALO-COLOR-E. EXIT.
058000
058100 602-TOMA-CARTA-COLOR SECTION.
058200     IF WKS-C-SUIT (WKS-I) = WKS-FL-SUIT
058300        ADD 1 TO WKS-N
058400        MOVE WKS-C-RANK (WKS-I) TO WKS-FL-RANK (WKS-N)
058500     END-IF.
058600 602-TOMA-CARTA-COLOR-E. EXIT.
058700
058800******************************************************************
058900*  700 - UN FULL HOUSE EXISTE CUANDO EL MEJOR GRUPO ES UN TRIO   *
059000*        Y, QUITANDOLO, QUEDA OTRO GRUPO DE 2 O MAS; ESE GRUPO   *
059100*        APORTA SOLO SUS 2 MEJORES CARTAS COMO PAREJA (AUNQUE    *
059200*        SEA EN REALIDAD OTRO TRIO O POKER).                     *
059300******************************************************************
059400 700-EVALUA-FULL-HOUSE SECTION.
059500     MOVE 'N' TO WKS-FH-FOUND
059600     IF WKS-GROUP-CNT >= 2 AND WKS-G-SIZE (1) = 3
059700        PERFORM 701-BUSCA-PAREJA-FULLHOUSE VARYING WKS-I
059800                FROM 2 BY 1
059900                UNTIL WKS-I > WKS-GROUP-CNT OR HAY-FULL-HOUSE
060000     END-IF.
060100 700-EVALUA-FULL-HOUSE-E. EXIT.
060200
060300 701-BUSCA-PAREJA-FULLHOUSE SECTION.
060400     IF WKS-G-SIZE (WKS-I) >= 2
060500        MOVE 'Y' TO WKS-FH-FOUND
060600        MOVE WKS-G-RANK (1)     TO WKS-FH-TRIPS-RANK
060700        MOVE WKS-G-RANK (WKS-I) TO WKS-FH-PAIR-RANK
060800     END-IF.
060900 701-BUSCA-PAREJA-FULLHOUSE-E. EXIT.
061000
061100******************************************************************
061200*  800 - ESCALA DE CLASIFICACION PRINCIPAL: SE PRUEBA CADA       *
061300*        CATEGORIA EN ORDEN DE FUERZA DESCENDENTE Y SE TOMA LA   *
061400*        PRIMERA QUE APLIQUE (NUNCA HACE FALTA PROBAR UNA MAS    *
061500*        DEBIL SI YA SE CONFIRMO UNA MAS FUERTE).                *
061600******************************************************************
061700 800-CLASIFICA-MANO SECTION.
061800     EVALUATE TRUE
061900        WHEN HAY-ESCALERA AND ESCALERA-ES-COLOR
062000                          AND WKS-STR-HIGH-CARD = 13
062100                          AND NOT ESCALERA-ES-RUEDA
062200             MOVE 10 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
062300             PERFORM 910-ARMA-DESGLOSE-ESCALERA
062400        WHEN HAY-ESCALERA AND ESCALERA-ES-COLOR
062500             MOVE 09 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
062600             PERFORM 910-ARMA-DESGLOSE-ESCALERA
062700        WHEN WKS-G-SIZE (1) = 4
062800             MOVE 08 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
062900             PERFORM 920-ARMA-DESGLOSE-POKER
063000        WHEN HAY-FULL-HOUSE
063100             MOVE 07 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
063200             PERFORM 930-ARMA-DESGLOSE-FULLHOUSE
063300        WHEN HAY-COLOR
063400             MOVE 06 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
063500             PERFORM 940-ARMA-DESGLOSE-COLOR
063600        WHEN HAY-ESCALERA
063700             MOVE 05 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
063800             PERFORM 910-ARMA-DESGLOSE-ESCALERA
063900        WHEN WKS-G-SIZE (1) = 3
064000             MOVE 04 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
064100             PERFORM 950-ARMA-DESGLOSE-TRIO
064200        WHEN WKS-GROUP-CNT >= 2 AND WKS-G-SIZE (1) = 2
064300                                AND WKS-G-SIZE (2) = 2
064400             MOVE 03 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
064500             PERFORM 960-ARMA-DESGLOSE-DOBLE-PAR
064600        WHEN WKS-G-SIZE (1) = 2
064700             MOVE 02 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
064800             PERFORM 970-ARMA-DESGLOSE-UN-PAR
064900        WHEN OTHER
065000             MOVE 01 TO HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
065100             PERFORM 980-ARMA-DESGLOSE-CARTA-ALTA
065200     END-EVALUATE.
065300 800-CLASIFICA-MANO-E. EXIT.
065400
065500******************************************************************
065600*  910 - DESGLOSE DE ESCALERA/ESCALERA DE COLOR/ESCALERA REAL:   *
065700*        UN SOLO GRUPO DE 5 CON EL RANGO DE LA CARTA TOPE.       *
065800******************************************************************
065900 910-ARMA-DESGLOSE-ESCALERA SECTION.
066000     MOVE 1                 TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
066100     MOVE 5                 TO BE-GROUP-SIZE (1)
066200*--> SE USA EL TOPE DE COMPARACION (WKS-STR-TOP-CMP) Y NO EL
066300*--> RANGO ALTO CRUDO, PORQUE EN LA RUEDA EL AS JUEGA BAJO Y EL
066400*--> TOPE REAL DE DESEMPATE ES EL 5 (VALOR 4), NO EL AS (13).
066500     MOVE WKS-STR-TOP-CMP   TO BE-RANK (1)
066600     IF ESCALERA-ES-COLOR
066700        MOVE 'Y' TO BE-IS-FLUSH (1)
066800     ELSE
066900        MOVE 'N' TO BE-IS-FLUSH (1)
067000     END-IF.
067100 910-ARMA-DESGLOSE-ESCALERA-E. EXIT.
067200
067300******************************************************************
067400*  920 - DESGLOSE DE POKER (CUATRO DE UN RANGO): UN SOLO GRUPO   *
067500*        DE 4 CON EL RANGO DEL CUARTETO.                         *
067600******************************************************************
067700 920-ARMA-DESGLOSE-POKER SECTION.
067800     MOVE 1              TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
067900     MOVE 4              TO BE-GROUP-SIZE (1)
068000     MOVE WKS-G-RANK (1) TO BE-RANK (1)
068100     MOVE 'N'            TO BE-IS-FLUSH (1).
068200 920-ARMA-DESGLOSE-POKER-E. EXIT.
068300
068400******************************************************************
068500*  930 - DESGLOSE DE FULL HOUSE: TRIO PRIMERO, PAREJA DESPUES.   *
068600******************************************************************
068700 930-ARMA-DESGLOSE-FULLHOUSE SECTION.
068800     MOVE 2                 TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
068900     MOVE 3                 TO BE-GROUP-SIZE (1)
069000     MOVE WKS-FH-TRIPS-RANK TO BE-RANK (1)
069100     MOVE 'N'               TO BE-IS-FLUSH (1)
069200     MOVE 2                 TO BE-GROUP-SIZE (2)
069300     MOVE WKS-FH-PAIR-RANK  TO BE-RANK (2)
069400     MOVE 'N'               TO BE-IS-FLUSH (2).
069500 930-ARMA-DESGLOSE-FULLHOUSE-E. EXIT.
069600
069700******************************************************************
069800*  940 - DESGLOSE DE COLOR: UN SOLO GRUPO DE 5 CON LA CARTA MAS  *
069900*        ALTA DEL COLOR (EL RESTO SE DESEMPATA CARTA POR CARTA   *
070000*        POR EL LLAMADOR USANDO WKS-FL-RANK SI LO NECESITA).     *
070100******************************************************************
070200 940-ARMA-DESGLOSE-COLOR SECTION.
070300     MOVE 1               TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
070400     MOVE 5               TO BE-GROUP-SIZE (1)
070500     MOVE WKS-FL-RANK (1) TO BE-RANK (1)
070600     MOVE 'Y'             TO BE-IS-FLUSH (1).
070700 940-ARMA-DESGLOSE-COLOR-E. EXIT.
070800
070900******************************************************************
071000*  950 - DESGLOSE DE TRIO: UN SOLO GRUPO DE 3.                   *
071100******************************************************************
071200 950-ARMA-DESGLOSE-TRIO SECTION.
071300     MOVE 1              TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
071400     MOVE 3              TO BE-GROUP-SIZE (1)
071500     MOVE WKS-G-RANK (1) TO BE-RANK (1)
071600     MOVE 'N'            TO BE-IS-FLUSH (1).
071700 950-ARMA-DESGLOSE-TRIO-E. EXIT.
071800
071900******************************************************************
072000*  960 - DESGLOSE DE DOBLE PAR: EL PAR MAS ALTO PRIMERO.         *
072100******************************************************************
072200 960-ARMA-DESGLOSE-DOBLE-PAR SECTION.
072300     MOVE 2              TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
072400     MOVE 2              TO BE-GROUP-SIZE (1)
072500     MOVE WKS-G-RANK (1) TO BE-RANK (1)
072600     MOVE 'N'            TO BE-IS-FLUSH (1)
072700     MOVE 2              TO BE-GROUP-SIZE (2)
072800     MOVE WKS-G-RANK (2) TO BE-RANK (2)
072900     MOVE 'N'            TO BE-IS-FLUSH (2).
073000 960-ARMA-DESGLOSE-DOBLE-PAR-E. EXIT.
073100
073200******************************************************************
073300*  970 - DESGLOSE DE UN PAR: EL GRUPO DE LA PAREJA.              *
073400******************************************************************
073500 970-ARMA-DESGLOSE-UN-PAR SECTION.
073600     MOVE 1              TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
073700     MOVE 2              TO BE-GROUP-SIZE (1)
073800     MOVE WKS-G-RANK (1) TO BE-RANK (1)
073900     MOVE 'N'            TO BE-IS-FLUSH (1).
074000 970-ARMA-DESGLOSE-UN-PAR-E. EXIT.
074100
074200******************************************************************
074300*  980 - DESGLOSE DE CARTA ALTA: LA CARTA MAS ALTA DE LA MANO    *
074400*        (EL GRUPO DE TAMANO 1 DE MAYOR RANGO EN WKS-GROUP).     *
074500******************************************************************
074600 980-ARMA-DESGLOSE-CARTA-ALTA SECTION.
074700     MOVE 1              TO HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
074800     MOVE 1              TO BE-GROUP-SIZE (1)
074900     MOVE WKS-G-RANK (1) TO BE-RANK (1)
075000     MOVE 'N'            TO BE-IS-FLUSH (1).
075100 980-ARMA-DESGLOSE-CARTA-ALTA-E. EXIT.
