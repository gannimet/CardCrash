000100******************************************************************
000200* FECHA       : 03/06/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CARDCRASH                                        *
000500* PROGRAMA    : POKRFREQ                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA UN MAZO DE MANOS YA REPARTIDAS*
000800*             : DE UN DATASET DE ENTRADA (SIMULACION MONTE CARLO *
000900*             : PRE-GENERADA), EVALUA CADA MANO DE 7 CARTAS CON  *
001000*             : EL SUBPROGRAMA CARDEVAL Y ACUMULA CUANTAS VECES  *
001100*             : SALIO CADA TIPO DE MANO, PARA LUEGO ESCRIBIR EL  *
001200*             : REPORTE DE FRECUENCIA CON SU PORCENTAJE SOBRE EL *
001300*             : TOTAL DE MANOS PROCESADAS.                       *
001400* ARCHIVOS    : CARDCRASH.MAZOS.ENTRADA                          *
001500*             : CARDCRASH.FRECUENCIA.SALIDA                      *
001600* PROGRAMA(S) : CARDEVAL (MOTOR DE EVALUACION DE MANOS)          *
001700* ACCION (ES) : P=PROCESAR                                       *
001800* INSTALADO   : 03/06/1987                                       *
001900* BPM/RATIONAL: 101990                                           *
002000******************************************************************
002100*                 H I S T O R I A L   D E   C A M B I O S        *
002200******************************************************************
002300* 03/06/1987 EEDR TKT030014 ALTA INICIAL - ESQUELETO DE LECTURA  *
002400*            SECUENCIAL Y ACUMULACION DE ESTADISTICAS REUTILI-   *
002500*            ZADO LUEGO EN VARIOS BATCHES DEL AREA.              *
002600* 14/02/1989 EEDR TKT030077 SE ADAPTA EL ESQUELETO PARA CONTAR   *
002700*            FRECUENCIA DE TIPOS DE MANO DE CARDCRASH.           *
002800* 19/05/1991 DCRD TKT030205 SE AGREGA LA TABLA DE NOMBRES DE     *
002900*            TIPO DE MANO PARA EL ENCABEZADO DEL REPORTE.        *
003000* 30/01/1994 EEDR TKT030340 SE CORRIGE EL PORCENTAJE: DEBE SER   *
003100*            CONTRA EL GRAN TOTAL ACUMULADO, NO CONTRA 1,000,000 *
003200*            FIJO, POR SI EL MAZO DE ENTRADA TRAE MENOS MANOS.   *
003300* 07/07/1998 DCRD TKT030501 REVISION Y2K - SE REVISARON TODAS    *
003400*            LAS FECHAS DE ESTE PROGRAMA, NO MANEJA FECHAS DE    *
003500*            NEGOCIO, NO SE ENCONTRO RIESGO DE AMBIGUEDAD.       *
003600* 03/02/1999 DCRD TKT030512 CIERRE FORMAL DE LA REVISION Y2K     *
003700*            ANTERIOR, SIN CAMBIOS ADICIONALES DE CODIGO.        *
003800* 15/02/2024 EEDR TKT101990 SE RENOMBRA EL PROGRAMA A POKRFREQ Y *
003900*            SE REVISA CONTRA EL NUEVO MOTOR CARDEVAL (MANOS DE  *
004000*            5 A 7 CARTAS); SIN CAMBIOS DE ESTRUCTURA.           *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    POKRFREQ.
004400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.  BANCA EEDR - AREA DE ENTRETENIMIENTO DE SALA.
004600 DATE-WRITTEN.  03/06/1987.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO DEL AREA DE DESARROLLO - CARDCRASH.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT HAND-DECK-FILE ASSIGN TO HANDDECK
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-HANDDK.
005900     SELECT FREQUENCY-REPORT-FILE ASSIGN TO FREQRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS FS-FREQRP.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*                   INPUT BUFFER DEFINITION
006600 FD  HAND-DECK-FILE.
006700 01  REG-MAZO-ENTRADA.
006800     88 FIN-MAZOS                        VALUE HIGH-VALUES.
006900     05 MZ-CODIGO OCCURS 7 TIMES.
007000        10 MZ-CODIGO-CARTA        PIC X(02).
007100        10 FILLER                 PIC X(01).
007200*                   OUTPUT BUFFER DEFINITION
007300 FD  FREQUENCY-REPORT-FILE.
007400 COPY CRDFREQ.
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700*                     VARIABLES FILE STATUS
007800 77  FS-HANDDK                     PIC 9(02) VALUE ZEROS.
007900 77  FS-FREQRP                     PIC 9(02) VALUE ZEROS.
008000*                      CONTADORES Y SUBINDICES
008100 77  WKS-I                         PIC 9(02) COMP.
008200 77  WKS-J                         PIC 9(02) COMP.
008300 77  WKS-GRAND-TOTAL               PIC 9(09) COMP VALUE 0.
008400 77  WKS-EVAL-STATUS               PIC 9(02).
008500 77  WKS-CODIGO-INVALIDO           PIC X(01) VALUE 'N'.
008600     88 HAY-CODIGO-INVALIDO                   VALUE 'Y'.
008700*                     ESTADISTICAS DE CONTROL
008800 01  WKS-ESTADISTICAS.
008900     05 WKS-MAZOS-LEIDOS           PIC 9(09) COMP VALUE 0.
009000     05 WKS-MAZOS-INVALIDOS        PIC 9(09) COMP VALUE 0.
009100     05 WKS-RENGLONES-ESCRITOS     PIC 9(02) COMP VALUE 0.
009200******************************************************************
009300*      T A B L A   D E   C O N T E O   P O R   T I P O           *
009400******************************************************************
009500 01  WKS-TYPE-COUNT-TABLE.
009600     05 WKS-TYPE-COUNT OCCURS 10 TIMES PIC 9(09) COMP VALUE 0.
009700 01  WKS-TYPE-COUNT-TABLE-R REDEFINES WKS-TYPE-COUNT-TABLE.
009800     05 WKS-R-TYPE-COUNT OCCURS 10 TIMES PIC 9(09).
009900******************************************************************
010000*      T A B L A   D E   N O M B R E S   D E   T I P O   D E     *
010100*      M A N O   (MISMO ESTILO QUE TABLA-DIAS DE CIERRES1)       *
010200******************************************************************
010300 01  WKS-TYPE-NAME-LIST            PIC X(150) VALUE
010400     "HIGH CARD      ONE PAIR       TWO PAIR       "
010500     "THREE OF A KIND STRAIGHT       FLUSH          "
010600     "FULL HOUSE     FOUR OF A KIND STRAIGHT FLUSH  "
010700     "ROYAL FLUSH    ".
010800 01  WKS-TYPE-NAME-TABLE REDEFINES WKS-TYPE-NAME-LIST.
010900     05 WKS-TYPE-NAME-OF OCCURS 10 TIMES PIC X(15).
011000******************************************************************
011100*      V I S T A   A L T E R N A   P A R A   B I T A C O R A     *
011200******************************************************************
011300 01  WKS-ESTADISTICAS-R REDEFINES WKS-ESTADISTICAS.
011400     05 WKS-R-MAZOS-LEIDOS         PIC 9(09).
011500     05 WKS-R-MAZOS-INVALIDOS      PIC 9(09).
011600     05 WKS-R-RENGLONES-ESCRITOS   PIC 9(02).
011700******************************************************************
011800*         A R E A   D E   T R A B A J O   D E   L A   M A N O    *
011900******************************************************************
012000 COPY CRDHAND.
012100 COPY CRDHRES.
012200 COPY CRDCARD.
012300******************************************************************
012400 PROCEDURE DIVISION.
012500******************************************************************
012600 100-MAIN SECTION.
012700     PERFORM 110-ABRIR-ARCHIVOS
012800     PERFORM 200-PROCESA-MAZOS
012900     PERFORM 300-ESCRIBE-REPORTE
013000     PERFORM 900-CERRAR-ARCHIVOS
013100     STOP RUN.
013200 100-MAIN-E. EXIT.
013300
013400*                ----- OPEN DATASETS SECTION -----
013500 110-ABRIR-ARCHIVOS SECTION.
013600     OPEN INPUT  HAND-DECK-FILE
013700     OPEN OUTPUT FREQUENCY-REPORT-FILE
013800     IF FS-HANDDK NOT = 0 OR FS-FREQRP NOT = 0
013900        DISPLAY "================================================"
014000                UPON CONSOLE
014100        DISPLAY "    HUBO UN ERROR AL ABRIR LOS ARCHIVOS         "
014200                UPON CONSOLE
014300        DISPLAY " FILE STATUS HAND-DECK-FILE      : (" FS-HANDDK
014400                ")" UPON CONSOLE
014500        DISPLAY " FILE STATUS FREQUENCY-REPORT    : (" FS-FREQRP
014600                ")" UPON CONSOLE
014700        DISPLAY "================================================"
014800                UPON CONSOLE
014900        MOVE 91 TO RETURN-CODE
015000        STOP RUN
015100     END-IF.
015200 110-ABRIR-ARCHIVOS-E. EXIT.
015300
015400*--------> SERIE 200 ENFOCADA AL PROCESAMIENTO DE MAZOS Y
015500*          EVALUACION DE CADA MANO CONTRA CARDEVAL
015600 200-PROCESA-MAZOS SECTION.
015700     READ HAND-DECK-FILE
015800          AT END SET FIN-MAZOS TO TRUE
015900     END-READ
016000     PERFORM 210-EVALUA-UN-MAZO UNTIL FIN-MAZOS.
016100 200-PROCESA-MAZOS-E. EXIT.
016200
016300 210-EVALUA-UN-MAZO SECTION.
016400     ADD 1 TO WKS-MAZOS-LEIDOS
016500     MOVE 7 TO HAND-CARD-CNT OF CRD-HAND
016600     PERFORM 220-TRADUCE-MAZO
016700     IF HAY-CODIGO-INVALIDO
016800        ADD 1 TO WKS-MAZOS-INVALIDOS
016900     ELSE
017000        CALL 'CARDEVAL' USING CRD-HAND, CRD-HAND-RESULT,
017100             WKS-EVAL-STATUS
017200        IF WKS-EVAL-STATUS = ZEROS
017300           ADD 1 TO WKS-TYPE-COUNT
017400                     (HR-HAND-TYPE-CODE OF CRD-HAND-RESULT)
017500           ADD 1 TO WKS-GRAND-TOTAL
017600        ELSE
017700           ADD 1 TO WKS-MAZOS-INVALIDOS
017800        END-IF
017900     END-IF
018000     READ HAND-DECK-FILE
018100          AT END SET FIN-MAZOS TO TRUE
018200     END-READ.
018300 210-EVALUA-UN-MAZO-E. EXIT.
018400
018500******************************************************************
018600*  220 - TRADUCE LOS 7 CODIGOS CORTOS DEL RENGLON DE ENTRADA A   *
018700*        RANGO/PALO NUMERICO, USANDO LA TABLA DE CODIGOS DEL     *
018800*        COPY CRDCARD (MISMA TECNICA QUE EL RESTO DEL AREA       *
018900*        EMPLEA PARA TRADUCIR CODIGOS CORTOS A VALORES).         *
019000******************************************************************
019100 220-TRADUCE-MAZO SECTION.
019200     MOVE 'N' TO WKS-CODIGO-INVALIDO
019300     PERFORM 221-TRADUCE-UNA-CARTA VARYING WKS-I FROM 1 BY 1
019400             UNTIL WKS-I > 7.
019500 220-TRADUCE-MAZO-E. EXIT.
019600
019700 221-TRADUCE-UNA-CARTA SECTION.
019800     MOVE MZ-CODIGO-CARTA (WKS-I) TO HC-CODE (WKS-I) OF CRD-HAND
019900*--> EL CODIGO CORTO SE ACEPTA EN MAYUSCULA O MINUSCULA; SE
020000*--> NORMALIZA ANTES DE BUSCARLO EN LAS TABLAS DE CRDCARD.
020100     INSPECT HC-CODE (WKS-I) OF CRD-HAND CONVERTING
020200             "abcdefghijklmnopqrstuvwxyz" TO
020300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020400     MOVE 0 TO HC-RANK (WKS-I) OF CRD-HAND
020500     MOVE 0 TO HC-SUIT (WKS-I) OF CRD-HAND
020600     PERFORM 222-BUSCA-RANGO VARYING WKS-J FROM 1 BY 1
020700             UNTIL WKS-J > 13 OR HC-RANK (WKS-I) OF CRD-HAND
020800                                  NOT = 0
020900     PERFORM 223-BUSCA-PALO VARYING WKS-J FROM 1 BY 1
021000             UNTIL WKS-J > 4 OR HC-SUIT (WKS-I) OF CRD-HAND
021100                                 NOT = 0
021200*--> UN CODIGO QUE NO CASO EN NINGUNA DE LAS DOS TABLAS (RANGO
021300*--> O PALO) DEJA LA CARTA EN CERO Y TUMBA EL MAZO COMPLETO.
021400     IF HC-RANK (WKS-I) OF CRD-HAND = 0
021500        OR HC-SUIT (WKS-I) OF CRD-HAND = 0
021600        MOVE 'Y' TO WKS-CODIGO-INVALIDO
021700     END-IF.
021800 221-TRADUCE-UNA-CARTA-E. EXIT.
021900
022000 222-BUSCA-RANGO SECTION.
022100     IF HC-CODE (WKS-I) OF CRD-HAND (1:1)
022200        = CRD-RANK-CODE-OF (WKS-J)
022300        MOVE WKS-J TO HC-RANK (WKS-I) OF CRD-HAND
022400     END-IF.
022500 222-BUSCA-RANGO-E. EXIT.
022600
022700 223-BUSCA-PALO SECTION.
022800     IF HC-CODE (WKS-I) OF CRD-HAND (2:1)
022900        = CRD-SUIT-CODE-OF (WKS-J)
023000        MOVE WKS-J TO HC-SUIT (WKS-I) OF CRD-HAND
023100     END-IF.
023200 223-BUSCA-PALO-E. EXIT.
023300
023400******************************************************************
023500*  300 - ESCRIBE EL REPORTE DE FRECUENCIA: ENCABEZADO, REGLA     *
023600*        SEPARADORA, Y UN RENGLON POR CADA TIPO DE MANO QUE SI   *
023700*        SE HAYA PRESENTADO EN EL MAZO DE ENTRADA.               *
023800******************************************************************
023900 300-ESCRIBE-REPORTE SECTION.
024000     PERFORM 310-ESCRIBE-ENCABEZADO
024100     PERFORM 320-ESCRIBE-UN-TIPO VARYING WKS-I FROM 1 BY 1
024200             UNTIL WKS-I > 10.
024300 300-ESCRIBE-REPORTE-E. EXIT.
024400
024500 310-ESCRIBE-ENCABEZADO SECTION.
024600     MOVE SPACES           TO CRD-FREQ-LINE
024700     MOVE "Hand type"      TO FR-HAND-TYPE
024800*--> "#" Y "%" CAEN EN LAS COLUMNAS 35 Y 45 DEL RENGLON
024900*--> COMPLETO (CRD-FREQ-LINE), NO DENTRO DE FR-HAND-TYPE
025000*--> (SOLO 15 BYTES) - SE MODIFICA POR REFERENCIA EL
025100*--> RENGLON COMPLETO PARA RESPETAR EL ENCABEZADO DEL AREA.
025200     MOVE "#"              TO CRD-FREQ-LINE (35:1)
025300     MOVE "%"              TO CRD-FREQ-LINE (45:1)
025400     WRITE CRD-FREQ-LINE
025500     MOVE ALL "-"          TO CRD-FREQ-LINE (1:45)
025600     WRITE CRD-FREQ-LINE.
025700 310-ESCRIBE-ENCABEZADO-E. EXIT.
025800
025900 320-ESCRIBE-UN-TIPO SECTION.
026000     IF WKS-TYPE-COUNT (WKS-I) > 0
026100        MOVE SPACES TO CRD-FREQ-LINE
026200        MOVE WKS-TYPE-NAME-OF (WKS-I) TO FR-HAND-TYPE
026300        MOVE WKS-TYPE-COUNT (WKS-I)   TO FR-COUNT
026400        COMPUTE FR-PERCENT ROUNDED =
026500                WKS-TYPE-COUNT (WKS-I) * 100 / WKS-GRAND-TOTAL
026600        WRITE CRD-FREQ-LINE
026700        ADD 1 TO WKS-RENGLONES-ESCRITOS
026800     END-IF.
026900 320-ESCRIBE-UN-TIPO-E. EXIT.
027000
027100*                 ----- SECTION TO CLOSE FILES -----
027200 900-CERRAR-ARCHIVOS SECTION.
027300     CLOSE HAND-DECK-FILE
027400     CLOSE FREQUENCY-REPORT-FILE
027500     DISPLAY
027600     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
027700     DISPLAY
027800     "||  MAZOS LEIDOS EN TOTAL       : (" WKS-MAZOS-LEIDOS   ")"
027900     DISPLAY
028000     "||  MAZOS INVALIDOS (RECHAZADOS): (" WKS-MAZOS-INVALIDOS")"
028100     DISPLAY
028200     "||  GRAN TOTAL EVALUADO         : (" WKS-GRAND-TOTAL    ")"
028300     DISPLAY
028400     "||  RENGLONES ESCRITOS          : (" WKS-RENGLONES-ESCRITOS
028500     ")"
028600     DISPLAY
028700     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
028800 900-CERRAR-ARCHIVOS-E. EXIT.
