000100******************************************************************
000200* COPY       : CRDCARD                                           *
000300* APLICACION : CARDCRASH                                         *
000400* DESCRIPCION: LAYOUT DE UNA CARTA DE LA BARAJA DE 52 (NAIPE) Y  *
000500*            : TABLAS DE VALORES DE RANGO/PALO USADAS PARA       *
000600*            : ORDENAR Y PARA TRADUCIR EL CODIGO CORTO (EJ AS,   *
000700*            : TD, 9C) A SUS VALORES NUMERICOS.                  *
000800******************************************************************
000900* FECHA       : 12/02/2024                                       *
001000* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
001100* MOTIVO      : ALTA INICIAL DEL COPY PARA EL MOTOR CARDEVAL     *
001200******************************************************************
001300 01  CRD-CARD.
001400     05 CRD-RANK                  PIC 9(02).
001500     05 CRD-SUIT                  PIC 9(01).
001600     05 CRD-CODE                  PIC X(02).
001700******************************************************************
001800*         T A B L A   D E   V A L O R E S   D E   R A N G O      *
001900*  EL NAIPE SE ORDENA DE MENOR A MAYOR ASI:                      *
002000*  2=01 3=02 4=03 5=04 6=05 7=06 8=07 9=08 T=09 J=10 Q=11 K=12   *
002100*  A=13 (EL AS ES EL VALOR MAS ALTO, SALVO LA ESCALERA BAJA      *
002200*  A-2-3-4-5 DONDE EL AS SE ANTEPONE A LA CORRIDA - VER CARDEVAL)*
002300******************************************************************
002400 01  CRD-RANK-CODE-LIST            PIC X(13) VALUE
002500                                      "23456789TJQKA".
002600 01  CRD-RANK-CODE-TABLE REDEFINES CRD-RANK-CODE-LIST.
002700     05 CRD-RANK-CODE-OF           PIC X(01) OCCURS 13 TIMES.
002800******************************************************************
002900*         T A B L A   D E   V A L O R E S   D E   P A L O        *
003000*  TREBOL=1  DIAMANTE=2  CORAZON=3  ESPADA=4 (EL PALO NUNCA      *
003100*  DEFINE FUERZA DE MANO, SOLO DESEMPATA EL ORDEN CANONICO)      *
003200******************************************************************
003300 01  CRD-SUIT-CODE-LIST            PIC X(04) VALUE "CDHS".
003400 01  CRD-SUIT-CODE-TABLE REDEFINES CRD-SUIT-CODE-LIST.
003500     05 CRD-SUIT-CODE-OF           PIC X(01) OCCURS 4 TIMES.
