000100******************************************************************
000200* COPY       : CRDFREQ                                           *
000300* APLICACION : CARDCRASH                                         *
000400* DESCRIPCION: RENGLON DEL REPORTE DE FRECUENCIA DEL LOTE MONTE  *
000500*            : CARLO (UN RENGLON POR TIPO DE MANO ENCONTRADO).   *
000600******************************************************************
000700* FECHA       : 12/02/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* MOTIVO      : ALTA INICIAL DEL COPY PARA EL REPORTE POKRFREQ   *
001000* AJUSTE      : 22/02/2024 EEDR TKT030530 - SE AMPLIAN LOS       *
001100*             : FILLER DE FR-COUNT/FR-PERCENT PARA QUE QUEDEN    *
001200*             : ALINEADOS BAJO LAS MARCAS "#"/"%" DEL ENCABEZADO *
001300*             : (COLUMNAS 35 Y 45 DEL RENGLON), NO SOLO DEBAJO   *
001400*             : DE SU PROPIO TITULO.                             *
001500******************************************************************
001600 01  CRD-FREQ-LINE.
001700     05 FR-HAND-TYPE               PIC X(15).
001800     05 FILLER                     PIC X(13).
001900     05 FR-COUNT                   PIC Z(6)9.
002000     05 FILLER                     PIC X(02).
002100     05 FR-PERCENT                 PIC ZZ9.9(04).
002200     05 FILLER                     PIC X(40).
