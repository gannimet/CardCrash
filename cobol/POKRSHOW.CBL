000100******************************************************************
000200* FECHA       : 18/09/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : CARDCRASH                                        *
000500* PROGRAMA    : POKRSHOW, NACE DEL ANTERIOR CIERRES1             *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE TODAS LAS MANOS DE UN MISMO    *
000800*             : SHOWDOWN (REPARTO FINAL DE UNA MESA), LAS EVALUA *
000900*             : UNA POR UNA CONTRA EL SUBPROGRAMA CARDEVAL, LAS  *
001000*             : ORDENA DE LA MEJOR A LA PEOR, LES ASIGNA LUGAR   *
001100*             : (LOS EMPATES COMPARTEN EL MISMO LUGAR) Y ESCRIBE *
001200*             : EL LISTADO DE LUGARES EN EL ORDEN ORIGINAL DE    *
001300*             : ENTRADA, TAL COMO LLEGARON LAS MANOS AL MAZO.    *
001400* ARCHIVOS    : CARDCRASH.SHOWDOWN.ENTRADA                       *
001500*             : CARDCRASH.LUGARES.SALIDA                        *
001600* PROGRAMA(S) : CARDEVAL (MOTOR DE EVALUACION DE MANOS)          *
001700* ACCION (ES) : E=EVALUAR, O=ORDENAR, L=ASIGNAR LUGAR            *
001800* INSTALADO   : 18/09/1989                                       *
001900* BPM/RATIONAL: 101995                                           *
002000******************************************************************
002100*                 H I S T O R I A L   D E   C A M B I O S        *
002200******************************************************************
002300* 18/09/1989 EEDR TKT040012 ALTA INICIAL - TOMA LA IDEA DE LA    *
002400*            BUSQUEDA DEL MAYOR DEL PROGRAMA CIERRES1 PERO PARA  *
002500*            ORDENAR MANOS DE POKER EN VEZ DE CICLOS DE MORA.    *
002600* 02/04/1990 EEDR TKT040055 SE CORRIGE EL ORDEN DE LOS GRUPOS DE *
002700*            DESEMPATE AL COMPARAR DOS MANOS DEL MISMO TIPO.     *
002800* 11/11/1991 DCRD TKT040210 SE AMPLIA LA TABLA DE RESULTADOS DE  *
002900*            30 A 50 MANOS POR SHOWDOWN (MESAS MAS GRANDES).     *
003000* 25/06/1993 EEDR TKT040388 SE AGREGA LA ASIGNACION DE LUGARES   *
003100*            CON EMPATE (DOS O MAS MANOS EN EL MISMO LUGAR).     *
003200* 09/01/1995 DCRD TKT040501 SE AGREGA EL LISTADO DE SALIDA EN    *
003300*            ORDEN DE ENTRADA (NO EN ORDEN DE FUERZA DE MANO).   *
003400* 14/08/1996 EEDR TKT040699 SE CORRIGE BUSQUEDA DE RESULTADO POR *
003500*            ID CUANDO DOS JUGADORES COMPARTEN EL MISMO ID.      *
003600* 07/07/1998 DCRD TKT040810 REVISION Y2K - SE REVISARON TODAS    *
003700*            LAS FECHAS DE ESTE PROGRAMA, NO MANEJA FECHAS DE    *
003800*            NEGOCIO, NO SE ENCONTRO RIESGO DE AMBIGUEDAD.       *
003900* 03/02/1999 DCRD TKT040822 CIERRE FORMAL DE LA REVISION Y2K     *
004000*            ANTERIOR, SIN CAMBIOS ADICIONALES DE CODIGO.        *
004100* 19/10/2001 EEDR TKT041055 SE AGREGAN LAS ESTADISTICAS DE       *
004200*            LUGARES UNICOS Y LUGARES CON EMPATE AL CIERRE.      *
004300* 12/02/2024 DCRD TKT101995 SE REVISA CONTRA EL NUEVO MOTOR      *
004400*            CARDEVAL (MANOS DE 5 A 7 CARTAS); SIN CAMBIOS       *
004500*            DE ESTRUCTURA EN ESTE PROGRAMA.                     *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    POKRSHOW.
004900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005000 INSTALLATION.  BANCA EEDR - AREA DE ENTRETENIMIENTO DE SALA.
005100 DATE-WRITTEN.  18/09/1989.
005200 DATE-COMPILED.
005300 SECURITY.      USO INTERNO DEL AREA DE DESARROLLO - CARDCRASH.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SHOWDOWN-HANDS-FILE ASSIGN TO SHOWHAND
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-SHOWHD.
006400     SELECT SHOWDOWN-PLACES-FILE ASSIGN TO SHOWPLCE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-SHOWPL.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*                   INPUT BUFFER DEFINITION
007100 FD  SHOWDOWN-HANDS-FILE.
007200 01  REG-MANO-ENTRADA.
007300     88 FIN-MANOS                        VALUE HIGH-VALUES.
007400     05 MN-HR-ID                  PIC X(10).
007500     05 FILLER                    PIC X(01).
007600     05 MN-CODIGO OCCURS 7 TIMES.
007700        10 MN-CODIGO-CARTA        PIC X(02).
007800        10 FILLER                 PIC X(01).
007900*                   OUTPUT BUFFER DEFINITION
008000 FD  SHOWDOWN-PLACES-FILE.
008100 01  REG-LUGAR-SALIDA.
008200     05 LG-HR-ID                  PIC X(10).
008300     05 FILLER                    PIC X(02).
008400     05 LG-LUGAR                  PIC Z9.
008500     05 FILLER                    PIC X(03).
008600     05 LG-TIPO-MANO               PIC X(15).
008700     05 FILLER                    PIC X(46).
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000*                     VARIABLES FILE STATUS
009100 77  FS-SHOWHD                     PIC 9(02) VALUE ZEROS.
009200 77  FS-SHOWPL                     PIC 9(02) VALUE ZEROS.
009300*                      CONTADORES Y SUBINDICES
009400 77  WKS-I                         PIC 9(02) COMP.
009500 77  WKS-J                         PIC 9(02) COMP.
009600 77  WKS-K                         PIC 9(02) COMP.
009700 77  WKS-EVAL-STATUS               PIC 9(02).
009800 77  WKS-CMP-SIGN                  PIC X(01).
009900     88 WKS-PRIMERO-MAYOR                    VALUE '>'.
010000     88 WKS-SON-IGUALES                      VALUE '='.
010100     88 WKS-PRIMERO-MENOR                    VALUE '<'.
010200 77  WKS-SWAP-FLAG                 PIC X(01) VALUE 'N'.
010300     88 HUBO-INTERCAMBIO                     VALUE 'Y'.
010400 77  WKS-LUGAR-ACTUAL              PIC 9(02) COMP VALUE 0.
010500 77  WKS-ID-NO-ENCONTRADO          PIC X(01) VALUE 'N'.
010600     88 ID-NO-ENCONTRADO                      VALUE 'Y'.
010700 77  WKS-CODIGO-INVALIDO           PIC X(01) VALUE 'N'.
010800     88 HAY-CODIGO-INVALIDO                   VALUE 'Y'.
010900*                     ESTADISTICAS DE CONTROL
011000 01  WKS-ESTADISTICAS.
011100     05 WKS-MANOS-LEIDAS           PIC 9(02) COMP VALUE 0.
011200     05 WKS-MANOS-INVALIDAS        PIC 9(02) COMP VALUE 0.
011300     05 WKS-LUGARES-UNICOS         PIC 9(02) COMP VALUE 0.
011400     05 WKS-LUGARES-CON-EMPATE     PIC 9(02) COMP VALUE 0.
011500 01  WKS-ESTADISTICAS-R REDEFINES WKS-ESTADISTICAS.
011600     05 WKS-R-MANOS-LEIDAS         PIC 9(02).
011700     05 WKS-R-MANOS-INVALIDAS      PIC 9(02).
011800     05 WKS-R-LUGARES-UNICOS       PIC 9(02).
011900     05 WKS-R-LUGARES-CON-EMPATE   PIC 9(02).
012000******************************************************************
012100*      T A B L A   D E   R E S U L T A D O S   D E L   M A Z O   *
012200*  GUARDA, POR CADA MANO LEIDA, SU ID, SU TIPO DE MANO Y SU      *
012300*  DESGLOSE DE DESEMPATE, MAS EL LUGAR QUE LE CORRESPONDIO.      *
012400******************************************************************
012500 01  WKS-RESULT-TABLE.
012600     05 WKS-RESULT-CNT             PIC 9(02) COMP VALUE 0.
012700     05 WKS-RESULT OCCURS 50 TIMES INDEXED BY WKS-RESULT-IX.
012800        10 WKS-R-ID                PIC X(10).
012900        10 WKS-R-TYPE-CODE         PIC 9(02).
013000        10 WKS-R-BREAKDOWN-CNT     PIC 9(01).
013100        10 WKS-R-BREAKDOWN OCCURS 2 TIMES.
013200           15 WKS-R-BD-SIZE        PIC 9(01).
013300           15 WKS-R-BD-RANK        PIC 9(02).
013400           15 WKS-R-BD-FLUSH       PIC X(01).
013500        10 WKS-R-PLACE             PIC 9(02) COMP.
013600 01  WKS-RESULT-TEMP.
013700     05 WKS-T-ID                   PIC X(10).
013800     05 WKS-T-TYPE-CODE            PIC 9(02).
013900     05 WKS-T-BREAKDOWN-CNT        PIC 9(01).
014000     05 WKS-T-BREAKDOWN OCCURS 2 TIMES.
014100        10 WKS-T-BD-SIZE           PIC 9(01).
014200        10 WKS-T-BD-RANK           PIC 9(02).
014300        10 WKS-T-BD-FLUSH          PIC X(01).
014400     05 WKS-T-PLACE                PIC 9(02) COMP.
014500******************************************************************
014600*      O R D E N   O R I G I N A L   D E   E N T R A D A         *
014700******************************************************************
014800 01  WKS-ORDEN-ENTRADA-TABLE.
014900     05 WKS-ORDEN-ENTRADA OCCURS 50 TIMES PIC X(10).
015000 01  WKS-PLACE-COUNT-TABLE.
015100     05 WKS-PLACE-COUNT OCCURS 50 TIMES PIC 9(02) COMP VALUE 0.
015200*        VISTA ALTERNA PARA BITACORA DE ABEND (DUMP DE LA        *
015300*        TABLA DE CONTEO DE LUGARES EN FORMATO IMPRIMIBLE).      *
015400 01  WKS-PLACE-COUNT-TABLE-R REDEFINES WKS-PLACE-COUNT-TABLE.
015500     05 WKS-R-PLACE-COUNT OCCURS 50 TIMES PIC 9(02).
015600******************************************************************
015700*      T A B L A   D E   N O M B R E S   D E   T I P O   D E     *
015800*      M A N O   (MISMO ESTILO QUE TABLA-DIAS DE CIERRES1)       *
015900******************************************************************
016000 01  WKS-TYPE-NAME-LIST            PIC X(150) VALUE
016100     "HIGH CARD      ONE PAIR       TWO PAIR       "
016200     "THREE OF A KIND STRAIGHT       FLUSH          "
016300     "FULL HOUSE     FOUR OF A KIND STRAIGHT FLUSH  "
016400     "ROYAL FLUSH    ".
016500 01  WKS-TYPE-NAME-TABLE REDEFINES WKS-TYPE-NAME-LIST.
016600     05 WKS-TYPE-NAME-OF OCCURS 10 TIMES PIC X(15).
016700******************************************************************
016800*         A R E A   D E   T R A B A J O   D E   L A   M A N O    *
016900******************************************************************
017000 COPY CRDHAND.
017100 COPY CRDHRES.
017200 COPY CRDCARD.
017300******************************************************************
017400 PROCEDURE DIVISION.
017500******************************************************************
017600 100-MAIN SECTION.
017700     PERFORM 110-ABRIR-ARCHIVOS
017800     PERFORM 200-EVALUA-MANOS
017900     PERFORM 300-ORDENA-RESULTADOS
018000     PERFORM 400-ASIGNA-LUGARES
018100     PERFORM 500-ESCRIBE-LUGARES
018200     PERFORM 600-ESTADISTICAS
018300     PERFORM 900-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 100-MAIN-E. EXIT.
018600
018700*                ----- OPEN DATASETS SECTION -----
018800 110-ABRIR-ARCHIVOS SECTION.
018900     OPEN INPUT  SHOWDOWN-HANDS-FILE
019000     OPEN OUTPUT SHOWDOWN-PLACES-FILE
019100     IF FS-SHOWHD NOT = 0 OR FS-SHOWPL NOT = 0
019200        DISPLAY "================================================"
019300                UPON CONSOLE
019400        DISPLAY "    HUBO UN ERROR AL ABRIR LOS ARCHIVOS         "
019500                UPON CONSOLE
019600        DISPLAY " FILE STATUS SHOWDOWN-HANDS-FILE : (" FS-SHOWHD
019700                ")" UPON CONSOLE
019800        DISPLAY " FILE STATUS SHOWDOWN-PLACES-FILE: (" FS-SHOWPL
019900                ")" UPON CONSOLE
020000        DISPLAY "================================================"
020100                UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF.
020500 110-ABRIR-ARCHIVOS-E. EXIT.
020600
020700*--------> SERIE 200 ENFOCADA A EVALUAR CADA MANO DEL SHOWDOWN
020800*          CONTRA EL MOTOR CARDEVAL Y GUARDAR SU RESULTADO
020900 200-EVALUA-MANOS SECTION.
021000     READ SHOWDOWN-HANDS-FILE
021100          AT END SET FIN-MANOS TO TRUE
021200     END-READ
021300     PERFORM 210-EVALUA-UNA-MANO UNTIL FIN-MANOS.
021400 200-EVALUA-MANOS-E. EXIT.
021500
021600 210-EVALUA-UNA-MANO SECTION.
021700     ADD 1 TO WKS-MANOS-LEIDAS
021800     MOVE 7 TO HAND-CARD-CNT OF CRD-HAND
021900     PERFORM 220-TRADUCE-MANO
022000     IF HAY-CODIGO-INVALIDO
022100        ADD 1 TO WKS-MANOS-INVALIDAS
022200     ELSE
022300        CALL 'CARDEVAL' USING CRD-HAND, CRD-HAND-RESULT,
022400             WKS-EVAL-STATUS
022500        IF WKS-EVAL-STATUS = ZEROS
022600           ADD 1 TO WKS-RESULT-CNT
022700           MOVE MN-HR-ID TO WKS-R-ID (WKS-RESULT-CNT)
022800           MOVE MN-HR-ID               TO WKS-ORDEN-ENTRADA
022900                                           (WKS-RESULT-CNT)
023000           MOVE HR-HAND-TYPE-CODE OF CRD-HAND-RESULT
023100                                        TO WKS-R-TYPE-CODE
023200                                           (WKS-RESULT-CNT)
023300           MOVE HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
023400                                        TO WKS-R-BREAKDOWN-CNT
023500                                           (WKS-RESULT-CNT)
023600           PERFORM 225-COPIA-DESGLOSE VARYING WKS-K FROM 1 BY 1
023700                UNTIL WKS-K > HR-BREAKDOWN-CNT OF CRD-HAND-RESULT
023800        ELSE
023900           ADD 1 TO WKS-MANOS-INVALIDAS
024000        END-IF
024100     END-IF
024200     READ SHOWDOWN-HANDS-FILE
024300          AT END SET FIN-MANOS TO TRUE
024400     END-READ.
024500 210-EVALUA-UNA-MANO-E. EXIT.
024600
024700 225-COPIA-DESGLOSE SECTION.
024800     MOVE BE-GROUP-SIZE (WKS-K) OF CRD-HAND-RESULT
024900          TO WKS-R-BD-SIZE (WKS-RESULT-CNT, WKS-K)
025000     MOVE BE-RANK (WKS-K) OF CRD-HAND-RESULT
025100          TO WKS-R-BD-RANK (WKS-RESULT-CNT, WKS-K)
025200     MOVE BE-IS-FLUSH (WKS-K) OF CRD-HAND-RESULT
025300          TO WKS-R-BD-FLUSH (WKS-RESULT-CNT, WKS-K).
025400 225-COPIA-DESGLOSE-E. EXIT.
025500
025600******************************************************************
025700*  220 - TRADUCE LOS 7 CODIGOS CORTOS DE LA MANO A RANGO/PALO    *
025800*        NUMERICO, IGUAL QUE EL PROGRAMA POKRFREQ.               *
025900******************************************************************
026000 220-TRADUCE-MANO SECTION.
026100     MOVE 'N' TO WKS-CODIGO-INVALIDO
026200     PERFORM 221-TRADUCE-UNA-CARTA VARYING WKS-I FROM 1 BY 1
026300             UNTIL WKS-I > 7.
026400 220-TRADUCE-MANO-E. EXIT.
026500
026600 221-TRADUCE-UNA-CARTA SECTION.
026700     MOVE MN-CODIGO-CARTA (WKS-I) TO HC-CODE (WKS-I) OF CRD-HAND
026800*--> EL CODIGO CORTO SE ACEPTA EN MAYUSCULA O MINUSCULA; SE
026900*--> NORMALIZA ANTES DE BUSCARLO EN LAS TABLAS DE CRDCARD.
027000     INSPECT HC-CODE (WKS-I) OF CRD-HAND CONVERTING
027100             "abcdefghijklmnopqrstuvwxyz" TO
027200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027300     MOVE 0 TO HC-RANK (WKS-I) OF CRD-HAND
027400     MOVE 0 TO HC-SUIT (WKS-I) OF CRD-HAND
027500     PERFORM 222-BUSCA-RANGO VARYING WKS-J FROM 1 BY 1
027600             UNTIL WKS-J > 13 OR HC-RANK (WKS-I) OF CRD-HAND
027700                                  NOT = 0
027800     PERFORM 223-BUSCA-PALO VARYING WKS-J FROM 1 BY 1
027900             UNTIL WKS-J > 4 OR HC-SUIT (WKS-I) OF CRD-HAND
028000                                 NOT = 0
028100*--> UN CODIGO QUE NO CASO EN NINGUNA DE LAS DOS TABLAS (RANGO
028200*--> O PALO) DEJA LA CARTA EN CERO Y TUMBA LA MANO COMPLETA.
028300     IF HC-RANK (WKS-I) OF CRD-HAND = 0
028400        OR HC-SUIT (WKS-I) OF CRD-HAND = 0
028500        MOVE 'Y' TO WKS-CODIGO-INVALIDO
028600     END-IF.
028700 221-TRADUCE-UNA-CARTA-E. EXIT.
028800
028900 222-BUSCA-RANGO SECTION.
029000     IF HC-CODE (WKS-I) OF CRD-HAND (1:1)
029100        = CRD-RANK-CODE-OF (WKS-J)
029200        MOVE WKS-J TO HC-RANK (WKS-I) OF CRD-HAND
029300     END-IF.
029400 222-BUSCA-RANGO-E. EXIT.
029500
029600 223-BUSCA-PALO SECTION.
029700     IF HC-CODE (WKS-I) OF CRD-HAND (2:1)
029800        = CRD-SUIT-CODE-OF (WKS-J)
029900        MOVE WKS-J TO HC-SUIT (WKS-I) OF CRD-HAND
030000     END-IF.
030100 223-BUSCA-PALO-E. EXIT.
030200
030300******************************************************************
030400*  300 - ORDENA WKS-RESULT DE LA MANO MAS FUERTE A LA MAS DEBIL, *
030500*        CON UNA BURBUJA SIMPLE COMO EN EL MOTOR CARDEVAL.       *
030600******************************************************************
030700 300-ORDENA-RESULTADOS SECTION.
030800     IF WKS-RESULT-CNT > 1
030900        MOVE 'Y' TO WKS-SWAP-FLAG
031000        PERFORM 301-PASADA-ORDENA-RESULTADOS
031100                UNTIL NOT HUBO-INTERCAMBIO
031200     END-IF.
031300 300-ORDENA-RESULTADOS-E. EXIT.
031400
031500 301-PASADA-ORDENA-RESULTADOS SECTION.
031600     MOVE 'N' TO WKS-SWAP-FLAG
031700     PERFORM 302-COMPARA-PAR-RESULTADOS VARYING WKS-I FROM 1
031800             BY 1 UNTIL WKS-I >= WKS-RESULT-CNT.
031900 301-PASADA-ORDENA-RESULTADOS-E. EXIT.
032000
032100 302-COMPARA-PAR-RESULTADOS SECTION.
032200     ADD 1 TO WKS-I GIVING WKS-J
032300     PERFORM 310-COMPARA-RESULTADOS
032400     IF WKS-PRIMERO-MENOR
032500        PERFORM 330-INTERCAMBIA-RESULTADOS
032600        MOVE 'Y' TO WKS-SWAP-FLAG
032700     END-IF.
032800 302-COMPARA-PAR-RESULTADOS-E. EXIT.
032900
033000******************************************************************
033100*  310 - COMPARA WKS-RESULT (WKS-I) CONTRA WKS-RESULT (WKS-J):   *
033200*        GANA LA MANO DE MAYOR HR-HAND-TYPE-CODE; EN CASO DE     *
033300*        EMPATE, SE COMPARAN SUS GRUPOS DE DESGLOSE EN ORDEN     *
033400*        (RANGO DEL GRUPO, LUEGO TAMANO DEL GRUPO) HASTA QUE     *
033500*        UNO GANE O SE AGOTEN LOS GRUPOS (EMPATE TOTAL).         *
033600******************************************************************
033700 310-COMPARA-RESULTADOS SECTION.
033800     MOVE '=' TO WKS-CMP-SIGN
033900     IF WKS-R-TYPE-CODE (WKS-I) > WKS-R-TYPE-CODE (WKS-J)
034000        MOVE '>' TO WKS-CMP-SIGN
034100     ELSE
034200        IF WKS-R-TYPE-CODE (WKS-I) < WKS-R-TYPE-CODE (WKS-J)
034300           MOVE '<' TO WKS-CMP-SIGN
034400        ELSE
034500           PERFORM 311-COMPARA-DESGLOSES
034600        END-IF
034700     END-IF.
034800 310-COMPARA-RESULTADOS-E. EXIT.
034900
035000 311-COMPARA-DESGLOSES SECTION.
035100     PERFORM 312-COMPARA-UN-GRUPO VARYING WKS-K FROM 1 BY 1
035200             UNTIL WKS-K > WKS-R-BREAKDOWN-CNT (WKS-I)
035300                OR NOT WKS-SON-IGUALES.
035400 311-COMPARA-DESGLOSES-E. EXIT.
035500
035600 312-COMPARA-UN-GRUPO SECTION.
035700     IF WKS-R-BD-RANK (WKS-I, WKS-K) >
035800        WKS-R-BD-RANK (WKS-J, WKS-K)
035900        MOVE '>' TO WKS-CMP-SIGN
036000     ELSE
036100        IF WKS-R-BD-RANK (WKS-I, WKS-K) <
036200           WKS-R-BD-RANK (WKS-J, WKS-K)
036300           MOVE '<' TO WKS-CMP-SIGN
036400        ELSE
036500           IF WKS-R-BD-SIZE (WKS-I, WKS-K) >
036600              WKS-R-BD-SIZE (WKS-J, WKS-K)
036700              MOVE '>' TO WKS-CMP-SIGN
036800           ELSE
036900              IF WKS-R-BD-SIZE (WKS-I, WKS-K) <
037000                 WKS-R-BD-SIZE (WKS-J, WKS-K)
037100                 MOVE '<' TO WKS-CMP-SIGN
037200              END-IF
037300           END-IF
037400        END-IF
037500     END-IF.
037600 312-COMPARA-UN-GRUPO-E. EXIT.
037700
037800******************************************************************
037900*  330 - INTERCAMBIA DOS RENGLONES COMPLETOS DE WKS-RESULT,      *
038000*        PASANDO POR EL AREA PUENTE WKS-RESULT-TEMP.             *
038100******************************************************************
038200 330-INTERCAMBIA-RESULTADOS SECTION.
038300     MOVE WKS-RESULT (WKS-I) TO WKS-RESULT-TEMP
038400     MOVE WKS-RESULT (WKS-J) TO WKS-RESULT (WKS-I)
038500     MOVE WKS-RESULT-TEMP    TO WKS-RESULT (WKS-J).
038600 330-INTERCAMBIA-RESULTADOS-E. EXIT.
038700
038800******************************************************************
038900*  400 - RECORRE WKS-RESULT YA ORDENADO Y LE ASIGNA LUGAR A      *
039000*        CADA RENGLON; DOS RENGLONES CONSECUTIVOS QUE COMPARAN   *
039100*        IGUAL COMPARTEN EL MISMO LUGAR.                         *
039200******************************************************************
039300 400-ASIGNA-LUGARES SECTION.
039400     MOVE 1 TO WKS-LUGAR-ACTUAL
039500     MOVE 1 TO WKS-R-PLACE (1)
039600     ADD 1 TO WKS-PLACE-COUNT (1)
039700     IF WKS-RESULT-CNT > 1
039800        PERFORM 410-ASIGNA-UN-LUGAR VARYING WKS-I FROM 2 BY 1
039900                UNTIL WKS-I > WKS-RESULT-CNT
040000     END-IF.
040100 400-ASIGNA-LUGARES-E. EXIT.
040200
040300 410-ASIGNA-UN-LUGAR SECTION.
040400     SUBTRACT 1 FROM WKS-I GIVING WKS-J
040500     PERFORM 310-COMPARA-RESULTADOS
040600     IF NOT WKS-SON-IGUALES
040700        ADD 1 TO WKS-LUGAR-ACTUAL
040800     END-IF
040900     MOVE WKS-LUGAR-ACTUAL TO WKS-R-PLACE (WKS-I)
041000     ADD 1 TO WKS-PLACE-COUNT (WKS-LUGAR-ACTUAL).
041100 410-ASIGNA-UN-LUGAR-E. EXIT.
041200
041300******************************************************************
041400*  500 - ESCRIBE EL LISTADO DE LUGARES EN EL ORDEN ORIGINAL DE   *
041500*        ENTRADA (NO EN EL ORDEN DE FUERZA DE MANO).             *
041600******************************************************************
041700 500-ESCRIBE-LUGARES SECTION.
041800     PERFORM 510-ESCRIBE-UN-LUGAR VARYING WKS-I FROM 1 BY 1
041900             UNTIL WKS-I > WKS-RESULT-CNT.
042000 500-ESCRIBE-LUGARES-E. EXIT.
042100
042200 510-ESCRIBE-UN-LUGAR SECTION.
042300     MOVE 'N' TO WKS-ID-NO-ENCONTRADO
042400     PERFORM 520-BUSCA-RESULTADO-POR-ID VARYING WKS-J FROM 1
042500             BY 1 UNTIL WKS-J > WKS-RESULT-CNT
042600                      OR WKS-R-ID (WKS-J) = WKS-ORDEN-ENTRADA
042700                                             (WKS-I)
042800     IF WKS-J > WKS-RESULT-CNT
042900        MOVE 'Y' TO WKS-ID-NO-ENCONTRADO
043000        PERFORM 525-ERROR-ID-NO-ENCONTRADO
043100     END-IF
043200     MOVE SPACES                  TO REG-LUGAR-SALIDA
043300     MOVE WKS-ORDEN-ENTRADA (WKS-I) TO LG-HR-ID
043400     MOVE WKS-R-PLACE (WKS-J)       TO LG-LUGAR
043500     MOVE WKS-TYPE-NAME-OF (WKS-R-TYPE-CODE (WKS-J))
043600                                     TO LG-TIPO-MANO
043700     WRITE REG-LUGAR-SALIDA.
043800 510-ESCRIBE-UN-LUGAR-E. EXIT.
043900
044000 520-BUSCA-RESULTADO-POR-ID SECTION.
044100     CONTINUE.
044200 520-BUSCA-RESULTADO-POR-ID-E. EXIT.
044300*        EL ORDEN DE ENTRADA (WKS-ORDEN-ENTRADA) SE CARGA EN    *
044400*        200-EVALUA-MANOS CON LOS MISMOS IDS QUE 400-ASIGNA-    *
044500*        LUGARES COLOCA EN WKS-RESULT, ASI QUE ESTE CASO NO     *
044600*        DEBERIA OCURRIR EN OPERACION NORMAL; SE DEJA EL AVISO  *
044700*        POR SI UN MAZO SE TRUNCA O SE DANA ENTRE AMBOS PASOS.  *
044800 525-ERROR-ID-NO-ENCONTRADO SECTION.
044900     DISPLAY "================================================"
045000             UPON CONSOLE
045100     DISPLAY "    ID DE MANO NO ENCONTRADO EN RESULTADOS      "
045200             UPON CONSOLE
045300     DISPLAY " HR-ID BUSCADO: (" WKS-ORDEN-ENTRADA (WKS-I) ")"
045400             UPON CONSOLE
045500     DISPLAY "================================================"
045600             UPON CONSOLE
045700     MOVE 92 TO RETURN-CODE
045800     STOP RUN.
045900 525-ERROR-ID-NO-ENCONTRADO-E. EXIT.
046000
046100******************************************************************
046200*  600 - CALCULA LUGARES UNICOS (SIN EMPATE) Y LUGARES CON       *
046300*        EMPATE (DOS O MAS MANOS COMPARTIENDOLO) Y LOS MUESTRA.  *
046400******************************************************************
046500 600-ESTADISTICAS SECTION.
046600     MOVE 0 TO WKS-LUGARES-UNICOS
046700     MOVE 0 TO WKS-LUGARES-CON-EMPATE
046800     IF WKS-RESULT-CNT > 0
046900        PERFORM 610-CLASIFICA-UN-LUGAR VARYING WKS-I FROM 1
047000                BY 1 UNTIL WKS-I > WKS-LUGAR-ACTUAL
047100     END-IF
047200     DISPLAY
047300     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
047400     DISPLAY
047500     "||  MANOS LEIDAS EN TOTAL       : (" WKS-MANOS-LEIDAS   ")"
047600     DISPLAY
047700     "||  MANOS INVALIDAS (RECHAZADAS): (" WKS-MANOS-INVALIDAS")"
047800     DISPLAY
047900     "||  LUGARES TOTALES ASIGNADOS   : (" WKS-LUGAR-ACTUAL   ")"
048000     DISPLAY
048100     "||  LUGARES UNICOS (SIN EMPATE) : (" WKS-LUGARES-UNICOS ")"
048200     DISPLAY
048300     "||  LUGARES CON EMPATE          : ("
048400     WKS-LUGARES-CON-EMPATE ")"
048500     DISPLAY
048600     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<".
048700 600-ESTADISTICAS-E. EXIT.
048800
048900 610-CLASIFICA-UN-LUGAR SECTION.
049000     IF WKS-PLACE-COUNT (WKS-I) = 1
049100        ADD 1 TO WKS-LUGARES-UNICOS
049200     ELSE
049300        ADD 1 TO WKS-LUGARES-CON-EMPATE
049400     END-IF.
049500 610-CLASIFICA-UN-LUGAR-E. EXIT.
049600
049700*                 ----- SECTION TO CLOSE FILES -----
049800 900-CIERRA-ARCHIVOS SECTION.
049900     CLOSE SHOWDOWN-HANDS-FILE
050000     CLOSE SHOWDOWN-PLACES-FILE.
050100 900-CIERRA-ARCHIVOS-E. EXIT.
