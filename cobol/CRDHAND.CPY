000100******************************************************************
000200* COPY       : CRDHAND                                           *
000300* APLICACION : CARDCRASH                                         *
000400* DESCRIPCION: LAYOUT DE UNA MANO DE 5 A 7 CARTAS DISTINTAS      *
000500*            : ENTREGADA A UN JUGADOR/EVALUACION.                *
000600******************************************************************
000700* FECHA       : 12/02/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000900* MOTIVO      : ALTA INICIAL DEL COPY PARA EL MOTOR CARDEVAL     *
001000******************************************************************
001100 01  CRD-HAND.
001200     05 HAND-CARD-CNT              PIC 9(01).
001300     05 HAND-CARDS OCCURS 5 TO 7 TIMES
001400                   DEPENDING ON HAND-CARD-CNT
001500                   INDEXED BY HAND-CARD-IX.
001600        10 HC-RANK                 PIC 9(02).
001700        10 HC-SUIT                 PIC 9(01).
001800        10 HC-CODE                 PIC X(02).
001900     05 FILLER                     PIC X(02).
