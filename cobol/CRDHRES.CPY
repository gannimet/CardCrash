000100******************************************************************
000200* COPY       : CRDHRES                                           *
000300* APLICACION : CARDCRASH                                         *
000400* DESCRIPCION: RESULTADO DE EVALUAR UNA MANO (HAND-RESULT) MAS  *
000500*            : SU DESGLOSE DE DESEMPATE (BREAKDOWN-ELEMENT).     *
000600* TABLA DE TIPOS DE MANO (HR-HAND-TYPE-CODE) :                   *
000700*   01 CARTA-ALTA        02 UN-PAR          03 DOBLE-PAR         *
000800*   04 TRIO              05 ESCALERA        06 COLOR             *
000900*   07 FULL-HOUSE        08 POKER           09 ESCALERA-COLOR    *
001000*   10 ESCALERA-REAL     (A MAYOR CODIGO, MAYOR FUERZA DE MANO)  *
001100******************************************************************
001200* FECHA       : 12/02/2024                                       *
001300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
001400* MOTIVO      : ALTA INICIAL DEL COPY PARA EL MOTOR CARDEVAL     *
001500******************************************************************
001600 01  CRD-HAND-RESULT.
001700     05 HR-ID                      PIC X(10).
001800     05 HR-HAND-TYPE-CODE          PIC 9(02).
001900     05 HR-BREAKDOWN-CNT           PIC 9(01).
002000     05 HR-BREAKDOWN OCCURS 1 TO 2 TIMES
002100                     DEPENDING ON HR-BREAKDOWN-CNT
002200                     INDEXED BY HR-BREAKDOWN-IX.
002300        10 BE-GROUP-SIZE           PIC 9(01).
002400        10 BE-RANK                 PIC 9(02).
002500        10 BE-IS-FLUSH             PIC X(01).
002600     05 FILLER                     PIC X(05).
